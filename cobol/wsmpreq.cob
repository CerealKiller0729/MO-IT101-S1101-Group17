000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR PAYROLL REQUEST   *
000400*       FILE - MOTORPH PAYROLL             *
000500*     ONE LINE PER EMPLOYEE/PERIOD ASKED   *
000600*        FOR                              *
000700*******************************************
000800*  FILE SIZE 21 BYTES.
000900*
001000* 11/25/87 VBC - CREATED, TAKEN FROM THE PAY-DETAIL RECORD USED FOR
001100*                THE OLD MANUAL PAY-RUN REQUEST CARDS.
001200* 09/03/98 MJS - Y2K: REQ-YEAR CONFIRMED AS 4 DIGIT, NO CHG NEEDED.
001300 01  MP-REQUEST-RECORD.
001400     03  REQ-EMP-NO            PIC X(5).
001500     03  REQ-YEAR              PIC 9(4).
001600     03  REQ-MONTH             PIC 99.
001700     03  FILLER                PIC X(10).
001800*
