000100*******************************************
000200*                                          *
000300*  WORKING STORAGE - PHILIPPINE HOLIDAY    *
000400*       PAY MULTIPLIER TABLES - MOTORPH    *
000500*     REGULAR HOLIDAYS AND SPECIAL NON-    *
000600*        WORKING DAYS, BUILT VIA           *
000700*        REDEFINES LIKE THE OLD MARRIED/   *
000800*        SINGLE WITHHOLDING BRACKET PAIRS. *
000900*******************************************
001000*  30/10/25 VBC - CREATED, TAKEN FROM THE MARRIED/SINGLE FEDERAL
001100*                 WITHHOLDING BRACKET LAYOUT.  ONE TABLE FOR REGULAR
001200*                 HOLIDAYS (200 PERCENT) AND ONE FOR SPECIAL NON-
001300*                 WORKING DAYS (130 PERCENT).
001400*  15/11/25 VBC - PROCLAMATION DATES FOR THE CURRENT YEAR CONFIRMED
001500*                 AGAINST THE MALACANANG PROCLAMATION, NO CHG.
001600 01  WS-REG-HOL-VALUES.
001700     05  FILLER                PIC 9(8)  VALUE 20240101.
001800     05  FILLER                PIC 9V99  VALUE 2.00.
001900     05  FILLER                PIC 9(8)  VALUE 20240409.
002000     05  FILLER                PIC 9V99  VALUE 2.00.
002100     05  FILLER                PIC 9(8)  VALUE 20240410.
002200     05  FILLER                PIC 9V99  VALUE 2.00.
002300     05  FILLER                PIC 9(8)  VALUE 20240501.
002400     05  FILLER                PIC 9V99  VALUE 2.00.
002500     05  FILLER                PIC 9(8)  VALUE 20240612.
002600     05  FILLER                PIC 9V99  VALUE 2.00.
002700     05  FILLER                PIC 9(8)  VALUE 20240617.
002800     05  FILLER                PIC 9V99  VALUE 2.00.
002900     05  FILLER                PIC 9(8)  VALUE 20240826.
003000     05  FILLER                PIC 9V99  VALUE 2.00.
003100     05  FILLER                PIC 9(8)  VALUE 20241130.
003200     05  FILLER                PIC 9V99  VALUE 2.00.
003300     05  FILLER                PIC 9(8)  VALUE 20241225.
003400     05  FILLER                PIC 9V99  VALUE 2.00.
003500     05  FILLER                PIC 9(8)  VALUE 20241230.
003600     05  FILLER                PIC 9V99  VALUE 2.00.
003700 01  WS-REG-HOL-TABLE REDEFINES WS-REG-HOL-VALUES.
003800     05  WS-REG-HOL-ENTRY OCCURS 10 TIMES.
003900         10  WS-REG-HOL-DATE   PIC 9(8).
004000         10  WS-REG-HOL-MULT   PIC 9V99.
004100*
004200 01  WS-SPEC-DAY-VALUES.
004300     05  FILLER                PIC 9(8)  VALUE 20240210.
004400     05  FILLER                PIC 9V99  VALUE 1.30.
004500     05  FILLER                PIC 9(8)  VALUE 20240328.
004600     05  FILLER                PIC 9V99  VALUE 1.30.
004700     05  FILLER                PIC 9(8)  VALUE 20240329.
004800     05  FILLER                PIC 9V99  VALUE 1.30.
004900     05  FILLER                PIC 9(8)  VALUE 20240330.
005000     05  FILLER                PIC 9V99  VALUE 1.30.
005100     05  FILLER                PIC 9(8)  VALUE 20240821.
005200     05  FILLER                PIC 9V99  VALUE 1.30.
005300     05  FILLER                PIC 9(8)  VALUE 20241101.
005400     05  FILLER                PIC 9V99  VALUE 1.30.
005500     05  FILLER                PIC 9(8)  VALUE 20241208.
005600     05  FILLER                PIC 9V99  VALUE 1.30.
005700     05  FILLER                PIC 9(8)  VALUE 20241231.
005800     05  FILLER                PIC 9V99  VALUE 1.30.
005900 01  WS-SPEC-DAY-TABLE REDEFINES WS-SPEC-DAY-VALUES.
006000     05  WS-SPEC-DAY-ENTRY OCCURS 8 TIMES.
006100         10  WS-SPEC-DAY-DATE  PIC 9(8).
006200         10  WS-SPEC-DAY-MULT  PIC 9V99.
006300*
