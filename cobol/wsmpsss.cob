000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR SSS CONTRIBUTION  *
000400*       BRACKET TABLE - MOTORPH PAYROLL    *
000500*     SEQUENTIAL, ASCENDING BY RANGE       *
000600*******************************************
000700*  FILE SIZE 24 BYTES.
000800*
000900* 11/22/87 VBC - CREATED AS AN ACCOUNT-CODE STYLE SMALL TABLE FILE.
001000* 30/10/25 VBC - REPURPOSED FROM THE OLD GL ACCOUNTS LAYOUT FOR THE
001100*                SSS MONTHLY CONTRIBUTION BRACKETS - RANGE REPLACES
001200*                THE ACCOUNT NUMBER/DESCRIPTION PAIR.
001300 01  MP-SSS-TABLE-RECORD.
001400*    LOWER BOUND OF THE MONTHLY COMPENSATION RANGE, ZERO FOR THE
001500*    LOWEST "BELOW ..." BRACKET.
001600     03  SSS-RANGE-LOW         PIC 9(7)V99.
001700*    UPPER BOUND OF THE RANGE, A LARGE VALUE FOR THE "AND OVER"
001800*    BRACKET.
001900     03  SSS-RANGE-HIGH        PIC 9(7)V99.
002000     03  SSS-CONTRIBUTION      PIC 9(5)V99.
002100     03  FILLER                PIC X(10).
002200*
