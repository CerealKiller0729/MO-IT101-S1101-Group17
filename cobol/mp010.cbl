000100*****************************************************************
000200*                                                                *
000300*              M O T O R P H   P A Y R O L L   S Y S T E M      *
000400*                                                                *
000500*         SEMI-MONTHLY PAYROLL COMPUTATION AND PAYSLIP          *
000600*                        REGISTER PRINT                         *
000700*                                                                *
000800*****************************************************************
000900 IDENTIFICATION DIVISION.
001000*=================================================================
001100 PROGRAM-ID.       MP010.
001200*
001300 AUTHOR.           VINCENT B COEN.
001400*
001500 INSTALLATION.     MOTORPH PAYROLL SYSTEM.
001600*
001700 DATE-WRITTEN.     11/30/87.
001800*
001900 DATE-COMPILED.
002000*
002100 SECURITY.         MOTORPH PAYROLL SYSTEM - COMPANY CONFIDENTIAL.
002200*                  NOT TO BE COPIED OR REMOVED FROM THE COMPUTER
002300*                  ROOM WITHOUT AUTHORISATION OF THE PAYROLL
002400*                  SUPERVISOR.
002500*
002600*    REMARKS.      READS THE EMPLOYEE MASTER, THE DAILY ATTEND-
002700*                  ANCE FILE AND THE SSS CONTRIBUTION BRACKET
002800*                  FILE, THEN FOR EACH LINE OF THE PAYROLL
002900*                  REQUEST FILE COMPUTES GROSS WAGE, THE FOUR
003000*                  STATUTORY/PENALTY DEDUCTIONS, WITHHOLDING TAX
003100*                  AND NET WAGE FOR BOTH HALVES OF THE MONTH AND
003200*                  PRINTS THE PAYSLIP REGISTER.
003300*
003400*    FILES USED :
003500*                  MPEMP01  EMPLOYEE MASTER (INPUT).
003600*                  MPATT01  DAILY ATTENDANCE (INPUT).
003700*                  MPSSS01  SSS CONTRIBUTION BRACKETS (INPUT).
003800*                  MPREQ01  PAYROLL RUN REQUESTS (INPUT).
003900*                  MPSLP01  PAYSLIP REGISTER (OUTPUT).
004000*
004100*    ERROR MESSAGES USED.
004200* SYSTEM WIDE:
004300*                  SY001.
004400* PROGRAM SPECIFIC:
004500*                  PY101 - PY108.
004600*
004700*-----------------------------------------------------------------
004800* CHANGE LOG.
004900*-----------------------------------------------------------------
005000* 11/30/87 VBC  CREATED - HOURLY-PAID PAYROLL REGISTER FOR THE
005100*               WEEKLY CLIENTS, RATE TABLE READ FROM PYRATE01.
005200* 03/17/89 VBC  ADDED OVERTIME SPLIT (8 HOUR DAY) FOR THE FIRST
005300*               SEMI-MONTHLY CLIENT ON THE SYSTEM.
005400* 06/02/92 VBC  SSS BRACKET TABLE MOVED FROM A HARD CODED TABLE
005500*               TO A LOADED FILE, MPSSS01, PER SSS CIRCULAR.
005600* 09/03/98 MJS  Y2K - ATT-DATE AND REQ-YEAR CONFIRMED 4 DIGIT
005700*               CENTURY THROUGHOUT, NO FURTHER CHANGE REQUIRED.
005800* 04/11/01 VBC  PHILHEALTH AND PAG-IBIG DEDUCTION PARAGRAPHS
005900*               ADDED, RATES PER CIRCULARS ON FILE IN PAYROLL.
006000* 08/22/05 RTM  WITHHOLDING TAX TABLE REBUILT AS A REDEFINES
006100*               TABLE OF SIX BRACKETS INSTEAD OF NESTED IFS.
006200* 02/14/11 VBC  LATE PENALTY PARAGRAPH ADDED PER HR REQUEST
006300*               MEMO 11-014, 8:10 GRACE PERIOD.
006400* 07/19/16 RTM  OVERNIGHT SHIFT ELAPSED TIME FIX - TIME OUT
006500*               EARLIER THAN TIME IN NOW ADDS 24 HOURS.
006600* 21/01/24 MJS  RQ-2024-011 MOTORPH TAKE-ON.  REBUILT AS A
006700*               BATCH-REQUEST DRIVEN RUN (NO MORE OPERATOR
006800*               PROMPTED PAY PERIOD), REQUEST FILE MPREQ01
006900*               ADDED, DROPPED THE OLD PYRATE01 HOURLY TABLE.
007000* 14/02/24 MJS  RQ-2024-011 HOLIDAY AND SPECIAL DAY PREMIUM
007100*               TABLES ADDED FOR THE MOTORPH 2024 CALENDAR.
007200* 30/10/25 VBC  RQ-2025-098 SSS, PHILHEALTH AND PAG-IBIG RE-
007300*               WORKED TO MOTORPH'S CONTRIBUTION SCHEDULE.
007400* 15/11/25 VBC  RQ-2025-098 HOLIDAY PROCLAMATION DATES FOR THE
007500*               CURRENT YEAR CONFIRMED, NO CHANGE.
007600* 17/03/26 VBC  RQ-2026-004 HOLIDAY PREMIUM VALIDATION ADDED -
007700*               RUN NOW FLAGGED IN ERROR WHEN PREMIUM PAY
007800*               EXCEEDS 130 PERCENT OF STRAIGHT-TIME PAY.
007900*-----------------------------------------------------------------
008000*
008100 ENVIRONMENT DIVISION.
008200*=================================================================
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM
008600     CLASS WS-NUMERIC-CLASS   IS "0" THRU "9"
008700     UPSI-0 ON  STATUS IS MP-RERUN-REQUESTED
008800     UPSI-0 OFF STATUS IS MP-NORMAL-RUN.
008900*
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200     SELECT MP-EMPLOYEE-FILE   ASSIGN TO MPEMP01
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS  IS WS-EMP-FILE-STATUS.
009500     SELECT MP-ATTENDANCE-FILE ASSIGN TO MPATT01
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS  IS WS-ATT-FILE-STATUS.
009800     SELECT MP-SSS-TABLE-FILE  ASSIGN TO MPSSS01
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS  IS WS-SSS-FILE-STATUS.
010100     SELECT MP-REQUEST-FILE    ASSIGN TO MPREQ01
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS  IS WS-REQ-FILE-STATUS.
010400     SELECT MP-PAYSLIP-FILE    ASSIGN TO MPSLP01
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS  IS WS-SLP-FILE-STATUS.
010700*
010800 DATA DIVISION.
010900*=================================================================
011000 FILE SECTION.
011100*
011200 FD  MP-EMPLOYEE-FILE.
011300 COPY "WSMPEMP.COB".
011400*
011500 FD  MP-ATTENDANCE-FILE.
011600 COPY "WSMPATT.COB".
011700*
011800 FD  MP-SSS-TABLE-FILE.
011900 COPY "WSMPSSS.COB".
012000*
012100 FD  MP-REQUEST-FILE.
012200 COPY "WSMPREQ.COB".
012300*
012400 FD  MP-PAYSLIP-FILE.
012500 01  MP-PAYSLIP-LINE.
012600     03  MP-PL-DATA               PIC X(56).
012700     03  FILLER                   PIC X(10).
012800*
012900 WORKING-STORAGE SECTION.
013000*-----------------------------------------------------------------
013100 77  WS-PROG-NAME                PIC X(14) VALUE "MP010 (4.6.00)".
013200*
013300 01  WS-FILE-STATUS-GROUP.
013400     03  WS-EMP-FILE-STATUS      PIC XX    VALUE "00".
013500     03  WS-ATT-FILE-STATUS      PIC XX    VALUE "00".
013600     03  WS-SSS-FILE-STATUS      PIC XX    VALUE "00".
013700     03  WS-REQ-FILE-STATUS      PIC XX    VALUE "00".
013800     03  WS-SLP-FILE-STATUS      PIC XX    VALUE "00".
013900     03  FILLER                  PIC X(10) VALUE SPACES.
014000*
014100 01  WS-SWITCHES.
014200     03  WS-EOF-EMP              PIC X     VALUE "N".
014300     03  WS-EOF-ATT              PIC X     VALUE "N".
014400     03  WS-EOF-SSS              PIC X     VALUE "N".
014500     03  WS-EOF-REQ              PIC X     VALUE "N".
014600     03  WS-EMP-FOUND-SW         PIC X     VALUE "N".
014700     03  WS-RUN-ERROR-SW         PIC X     VALUE "N".
014800     03  FILLER                  PIC X(10) VALUE SPACES.
014900*
015000* EMPLOYEE MASTER HELD IN CORE FOR THE DURATION OF THE RUN, ONE
015100* ENTRY PER EMPLOYEE, LOADED FROM MP-EMPLOYEE-RECORD ON MPEMP01.
015200*
015300 01  WS-EMP-TABLE.
015400     03  WS-EMP-COUNT             PIC 9(5)     COMP.
015500     03  WS-EMP-ENTRY OCCURS 500 TIMES.
015600         05  WS-EMPT-NO           PIC X(5).
015700         05  WS-EMPT-LAST-NAME    PIC X(20).
015800         05  WS-EMPT-FIRST-NAME   PIC X(20).
015900         05  WS-EMPT-BASIC-SALARY PIC 9(7)V99.
016000         05  WS-EMPT-HOURLY-RATE  PIC 9(4)V99.
016100     03  FILLER                   PIC X(10)    VALUE SPACES.
016200*
016300* DAILY ATTENDANCE HELD IN CORE FOR THE DURATION OF THE RUN.
016400*
016500 01  WS-ATT-TABLE.
016600     03  WS-ATT-COUNT             PIC 9(5)     COMP.
016700     03  WS-ATT-ENTRY OCCURS 5000 TIMES.
016800         05  WS-ATTT-EMP-NO       PIC X(5).
016900         05  WS-ATTT-DATE         PIC 9(8).
017000         05  WS-ATTT-DATE-X REDEFINES WS-ATTT-DATE.
017100             10  WS-ATTT-YEAR     PIC 9(4).
017200             10  WS-ATTT-MONTH    PIC 99.
017300             10  WS-ATTT-DAY      PIC 99.
017400         05  WS-ATTT-TIME-IN      PIC 9(6).
017500         05  WS-ATTT-TIME-IN-X REDEFINES WS-ATTT-TIME-IN.
017600             10  WS-ATTT-IN-HH    PIC 99.
017700             10  WS-ATTT-IN-MM    PIC 99.
017800             10  WS-ATTT-IN-SS    PIC 99.
017900         05  WS-ATTT-TIME-OUT     PIC 9(6).
018000         05  WS-ATTT-TIME-OUT-X REDEFINES WS-ATTT-TIME-OUT.
018100             10  WS-ATTT-OUT-HH   PIC 99.
018200             10  WS-ATTT-OUT-MM   PIC 99.
018300             10  WS-ATTT-OUT-SS   PIC 99.
018400     03  FILLER                   PIC X(10)    VALUE SPACES.
018500*
018600* SSS CONTRIBUTION BRACKETS HELD IN CORE, ASCENDING BY RANGE.
018700*
018800 01  WS-SSS-TABLE.
018900     03  WS-SSS-COUNT             PIC 9(3)     COMP.
019000     03  WS-SSS-ENTRY OCCURS 60 TIMES.
019100         05  WS-SSST-RANGE-LOW    PIC 9(7)V99.
019200         05  WS-SSST-RANGE-HIGH   PIC 9(7)V99.
019300         05  WS-SSST-CONTRIB      PIC 9(5)V99.
019400     03  FILLER                   PIC X(10)    VALUE SPACES.
019500*
019600* MONTH LENGTH TABLE, FEBRUARY ADJUSTED FOR LEAP YEARS BY
019700* ZZ090-GET-LAST-DAY-OF-MONTH BELOW.
019800*
019900 01  WS-MONTH-LEN-VALUES.
020000     05  FILLER    PIC 99   VALUE 31.
020100     05  FILLER    PIC 99   VALUE 28.
020200     05  FILLER    PIC 99   VALUE 31.
020300     05  FILLER    PIC 99   VALUE 30.
020400     05  FILLER    PIC 99   VALUE 31.
020500     05  FILLER    PIC 99   VALUE 30.
020600     05  FILLER    PIC 99   VALUE 31.
020700     05  FILLER    PIC 99   VALUE 31.
020800     05  FILLER    PIC 99   VALUE 30.
020900     05  FILLER    PIC 99   VALUE 31.
021000     05  FILLER    PIC 99   VALUE 30.
021100     05  FILLER    PIC 99   VALUE 31.
021200 01  WS-MONTH-LEN-TABLE REDEFINES WS-MONTH-LEN-VALUES.
021300     05  WS-MONTH-LEN OCCURS 12 TIMES PIC 99.
021400*
021500 COPY "WSMPWHT.COB".
021600*
021700 COPY "WSMPHOL.COB".
021800*
021900* WORKING SUBSCRIPTS AND ACCUMULATORS, ALL COUNTERS BINARY.
022000*
022100 01  WS-WORK-FIELDS.
022200     03  WS-EMP-SUB               PIC 9(5)     COMP.
022300     03  WS-ATT-SUB               PIC 9(5)     COMP.
022400     03  WS-SSS-SUB               PIC 9(3)     COMP.
022500     03  WS-WHT-SUB               PIC 9(1)     COMP.
022600     03  WS-HOL-SUB               PIC 9(2)     COMP.
022700     03  WS-REC-CNT               PIC 9(5)     COMP.
022800     03  WS-HALF                  PIC 9(1)     COMP.
022900     03  WS-DAY-LOW               PIC 99.
023000     03  WS-DAY-HIGH              PIC 99.
023100     03  WS-LAST-DAY              PIC 99.
023200     03  WS-LEAP-REM-4            PIC 9        COMP.
023300     03  WS-LEAP-REM-100          PIC 9(3)     COMP.
023400     03  WS-LEAP-REM-400          PIC 9(3)     COMP.
023500     03  WS-MINS-IN               PIC 9(5)     COMP.
023600     03  WS-MINS-OUT              PIC 9(5)     COMP.
023700     03  WS-ELAPSED-MINS          PIC 9(5)     COMP.
023800     03  WS-WHOLE-HOURS           PIC 9(3)     COMP.
023900     03  WS-REMAIN-MINS           PIC 99       COMP.
024000     03  WS-DAILY-HOURS           PIC 9(4)V99.
024100     03  WS-DAY-REG-HRS           PIC 9(4)V99.
024200     03  WS-DAY-OT-HRS            PIC 9(4)V99.
024300     03  WS-HOL-MULT              PIC 9V99.
024400     03  WS-HOL-PREM              PIC 9V99.
024500     03  WS-MINS-LATE             PIC 9(5)     COMP.
024600     03  WS-LATE-PENALTY-THIS     PIC 9(5)V99.
024700     03  WS-RATE-PER-MIN          PIC 9(4)V9999.
024800     03  WS-REGULAR-PAY           PIC 9(7)V99.
024900     03  WS-OVERTIME-PAY          PIC 9(7)V99.
025000     03  WS-HOL-PREM-PAY          PIC 9(7)V99.
025100     03  WS-MAX-HOL-PREM-PAY      PIC 9(7)V99.
025200     03  WS-PHILH-MONTHLY-PREM    PIC 9(5)V99.
025300     03  WS-PHILH-EMP-SHARE       PIC 9(5)V99.
025400     03  WS-PAGIBIG-MONTHLY       PIC 9(5)V99.
025500     03  FILLER                   PIC X(10)    VALUE SPACES.
025600*
025700* PAYSLIP CONTROL FIELDS, PER EMPLOYEE PER HALF MONTH, AS PER
025800* THE PAY-1 RUN SHEET LAYOUT.
025900*
026000 01  WS-PAYSLIP-DATA.
026100     03  WS-HOURS-WORKED          PIC 9(4)V99.
026200     03  WS-REGULAR-HOURS         PIC 9(4)V99.
026300     03  WS-OVERTIME-HOURS        PIC 9(4)V99.
026400     03  WS-GROSS-WAGE            PIC 9(7)V99.
026500     03  WS-SSS-DED               PIC 9(5)V99.
026600     03  WS-PHILH-DED             PIC 9(5)V99.
026700     03  WS-PAGIBIG-DED           PIC 9(5)V99.
026800     03  WS-LATE-DED              PIC 9(5)V99.
026900     03  WS-TOTAL-DED             PIC 9(7)V99.
027000     03  WS-TAXABLE               PIC S9(7)V99.
027100     03  WS-NET-TAXABLE           PIC 9(7)V99.
027200     03  WS-WTAX                  PIC 9(7)V99.
027300     03  WS-NET-WAGE              PIC S9(7)V99.
027400     03  FILLER                   PIC X(10)    VALUE SPACES.
027500*
027600* CURRENT EMPLOYEE/REQUEST WORKING COPY.
027700*
027800 01  WS-CURRENT-EMP.
027900     03  WS-CUR-EMP-NO             PIC X(5).
028000     03  WS-CUR-LAST-NAME          PIC X(20).
028100     03  WS-CUR-FIRST-NAME         PIC X(20).
028200     03  WS-CUR-BASIC-SALARY       PIC 9(7)V99.
028300     03  WS-CUR-HOURLY-RATE        PIC 9(4)V99.
028400     03  FILLER                    PIC X(10)   VALUE SPACES.
028500*
028600 01  WS-CURRENT-REQ.
028700     03  WS-CUR-REQ-EMP-NO         PIC X(5).
028800     03  WS-CUR-REQ-YEAR           PIC 9(4).
028900     03  WS-CUR-REQ-MONTH          PIC 99.
029000     03  FILLER                    PIC X(10)   VALUE SPACES.
029100*
029200* ERROR / STATUS MESSAGES, SAME NUMBERING SCHEME AS THE REST
029300* OF THE PAYROLL SUITE.
029400*
029500 01  MP-ERROR-MESSAGES.
029600     03  SY001   PIC X(45) VALUE
029700         "SY001 ABORTING RUN - SEE MESSAGE ABOVE.".
029800     03  PY101   PIC X(45) VALUE
029900         "PY101 EMPLOYEE FILE MPEMP01 NOT AVAILABLE -".
030000     03  PY102   PIC X(45) VALUE
030100         "PY102 ATTENDANCE FILE MPATT01 NOT AVAILABLE -".
030200     03  PY103   PIC X(45) VALUE
030300         "PY103 SSS TABLE FILE MPSSS01 NOT AVAILABLE -".
030400     03  PY104   PIC X(45) VALUE
030500         "PY104 REQUEST FILE MPREQ01 NOT AVAILABLE -".
030600     03  PY105   PIC X(45) VALUE
030700         "PY105 PAYSLIP FILE MPSLP01 NOT AVAILABLE -".
030800     03  PY106   PIC X(45) VALUE
030900         "PY106 EMPLOYEE NOT FOUND FOR REQUEST -".
031000     03  PY107   PIC X(50) VALUE
031100         "PY107 RUN IN ERROR - HOLIDAY PREMIUM OVER LIMIT -".
031200     03  PY108   PIC X(45) VALUE
031300         "PY108 HOURLY RATE NOT GREATER THAN ZERO -".
031400     03  FILLER  PIC X(10) VALUE SPACES.
031500*
031600* PAYSLIP PRINT LINE, BUILT ONE PIECE AT A TIME AND WRITTEN
031700* TO MPSLP01.  FILLER PADS TO 66 CHARACTERS TO MATCH THE FD.
031800*
031900 01  WS-PRINT-LINE.
032000     03  WS-PL-TEXT               PIC X(56).
032100     03  FILLER                   PIC X(10)    VALUE SPACES.
032200*
032300* EDITED FIELDS FOR THE PAYSLIP LINES, MOVED TO FROM THE
032400* WORKING FIGURES ABOVE BEFORE BEING STRUNG INTO THE LINE.
032500*
032600 01  WS-EDIT-FIELDS.
032700     03  WS-ED-HOURS               PIC ZZZ9.99.
032800     03  WS-ED-GROSS               PIC ZZZ,ZZ9.99.
032900     03  WS-ED-SSS                 PIC ZZ,ZZ9.99.
033000     03  WS-ED-PHILH               PIC ZZ,ZZ9.99.
033100     03  WS-ED-PAGIBIG             PIC ZZ,ZZ9.99.
033200     03  WS-ED-LATE                PIC ZZ,ZZ9.99.
033300     03  WS-ED-TOTAL-DED           PIC ZZZ,ZZ9.99.
033400     03  WS-ED-TAXABLE             PIC ZZZ,ZZ9.99.
033500     03  WS-ED-WTAX                PIC ZZZ,ZZ9.99.
033600     03  WS-ED-NET                 PIC ZZZ,ZZ9.99.
033700     03  FILLER                    PIC X(10)  VALUE SPACES.
033800*
033900 PROCEDURE DIVISION.
034000*=================================================================
034100 AA000-MAIN SECTION.
034200******************************************************************
034300     PERFORM AA010-OPEN-FILES     THRU AA010-EXIT.
034400     IF       WS-RUN-ERROR-SW = "Y"
034500              GO TO AA000-EXIT
034600     END-IF.
034700     PERFORM AA015-LOAD-ATTENDANCE THRU AA015-EXIT.
034800     PERFORM AA020-READ-ONE-REQUEST THRU AA020-EXIT
034900              UNTIL WS-EOF-REQ = "Y".
035000     CLOSE    MP-EMPLOYEE-FILE
035100              MP-ATTENDANCE-FILE
035200              MP-SSS-TABLE-FILE
035300              MP-REQUEST-FILE
035400              MP-PAYSLIP-FILE.
035500 AA000-EXIT.
035600     GOBACK.
035700*
035800 AA010-OPEN-FILES SECTION.
035900******************************************************************
036000*
036100* OPENS ALL FILES AND LOADS THE EMPLOYEE AND SSS BRACKET TABLES
036200* INTO CORE.  ANY FILE MISSING ABORTS THE RUN.
036300*
036400     OPEN     INPUT  MP-EMPLOYEE-FILE.
036500     IF       WS-EMP-FILE-STATUS NOT = "00"
036600              DISPLAY PY101 WS-EMP-FILE-STATUS
036700              DISPLAY SY001
036800              MOVE    "Y" TO WS-RUN-ERROR-SW
036900              GO TO   AA010-EXIT
037000     END-IF.
037100     OPEN     INPUT  MP-ATTENDANCE-FILE.
037200     IF       WS-ATT-FILE-STATUS NOT = "00"
037300              DISPLAY PY102 WS-ATT-FILE-STATUS
037400              DISPLAY SY001
037500              MOVE    "Y" TO WS-RUN-ERROR-SW
037600              GO TO   AA010-EXIT
037700     END-IF.
037800     OPEN     INPUT  MP-SSS-TABLE-FILE.
037900     IF       WS-SSS-FILE-STATUS NOT = "00"
038000              DISPLAY PY103 WS-SSS-FILE-STATUS
038100              DISPLAY SY001
038200              MOVE    "Y" TO WS-RUN-ERROR-SW
038300              GO TO   AA010-EXIT
038400     END-IF.
038500     OPEN     INPUT  MP-REQUEST-FILE.
038600     IF       WS-REQ-FILE-STATUS NOT = "00"
038700              DISPLAY PY104 WS-REQ-FILE-STATUS
038800              DISPLAY SY001
038900              MOVE    "Y" TO WS-RUN-ERROR-SW
039000              GO TO   AA010-EXIT
039100     END-IF.
039200     OPEN     OUTPUT MP-PAYSLIP-FILE.
039300     IF       WS-SLP-FILE-STATUS NOT = "00"
039400              DISPLAY PY105 WS-SLP-FILE-STATUS
039500              DISPLAY SY001
039600              MOVE    "Y" TO WS-RUN-ERROR-SW
039700              GO TO   AA010-EXIT
039800     END-IF.
039900     MOVE     ZERO TO WS-EMP-COUNT.
040000     PERFORM  AA011-LOAD-ONE-EMPLOYEE THRU AA011-EXIT
040100              UNTIL WS-EOF-EMP = "Y".
040200     MOVE     ZERO TO WS-SSS-COUNT.
040300     PERFORM  AA012-LOAD-ONE-SSS-ENTRY THRU AA012-EXIT
040400              UNTIL WS-EOF-SSS = "Y".
040500 AA010-EXIT.
040600     EXIT.
040700*
040800 AA011-LOAD-ONE-EMPLOYEE.
040900*
041000* HEADER LINE ON MPEMP01 HAS A NON-NUMERIC EMPLOYEE NUMBER AND
041100* IS SKIPPED, LIKE ALL THE OTHER FLAT FILES ON THIS SYSTEM.
041200*
041300     READ     MP-EMPLOYEE-FILE
041400         AT END
041500              MOVE    "Y" TO WS-EOF-EMP
041600              GO TO   AA011-EXIT
041700     END-READ.
041800     IF       EMP-NO IS NOT NUMERIC
041900              GO TO   AA011-EXIT
042000     END-IF.
042100     ADD      1 TO WS-EMP-COUNT.
042200     MOVE     EMP-NO         TO WS-EMPT-NO (WS-EMP-COUNT).
042300     MOVE     EMP-LAST-NAME  TO
042400              WS-EMPT-LAST-NAME (WS-EMP-COUNT).
042500     MOVE     EMP-FIRST-NAME TO
042600              WS-EMPT-FIRST-NAME (WS-EMP-COUNT).
042700     MOVE     EMP-BASIC-SALARY TO
042800              WS-EMPT-BASIC-SALARY (WS-EMP-COUNT).
042900     MOVE     EMP-HOURLY-RATE TO
043000              WS-EMPT-HOURLY-RATE (WS-EMP-COUNT).
043100 AA011-EXIT.
043200     EXIT.
043300*
043400 AA012-LOAD-ONE-SSS-ENTRY.
043500     READ     MP-SSS-TABLE-FILE
043600         AT END
043700              MOVE    "Y" TO WS-EOF-SSS
043800              GO TO   AA012-EXIT
043900     END-READ.
044000     ADD      1 TO WS-SSS-COUNT.
044100     MOVE     SSS-RANGE-LOW  TO
044200              WS-SSST-RANGE-LOW (WS-SSS-COUNT).
044300     MOVE     SSS-RANGE-HIGH TO
044400              WS-SSST-RANGE-HIGH (WS-SSS-COUNT).
044500     MOVE     SSS-CONTRIBUTION TO
044600              WS-SSST-CONTRIB (WS-SSS-COUNT).
044700 AA012-EXIT.
044800     EXIT.
044900*
045000 AA015-LOAD-ATTENDANCE SECTION.
045100******************************************************************
045200*
045300* LOADS THE DAILY ATTENDANCE FILE INTO CORE, SKIPPING THE HEADER
045400* LINE AND ANY LINE MISSING A TIME IN OR TIME OUT.
045500*
045600     MOVE     ZERO TO WS-ATT-COUNT.
045700     PERFORM  AA016-LOAD-ONE-ATTENDANCE THRU AA016-EXIT
045800              UNTIL WS-EOF-ATT = "Y".
045900 AA015-EXIT.
046000     EXIT.
046100*
046200 AA016-LOAD-ONE-ATTENDANCE.
046300     READ     MP-ATTENDANCE-FILE
046400         AT END
046500              MOVE    "Y" TO WS-EOF-ATT
046600              GO TO   AA016-EXIT
046700     END-READ.
046800     IF       ATT-EMP-NUMBER IS NOT NUMERIC
046900              GO TO   AA016-EXIT
047000     END-IF.
047100     IF       ATT-TIME-IN = ZERO OR ATT-TIME-OUT = ZERO
047200              GO TO   AA016-EXIT
047300     END-IF.
047400     ADD      1 TO WS-ATT-COUNT.
047500     MOVE     ATT-EMP-NUMBER TO WS-ATTT-EMP-NO (WS-ATT-COUNT).
047600     MOVE     ATT-DATE       TO WS-ATTT-DATE   (WS-ATT-COUNT).
047700     MOVE     ATT-TIME-IN    TO WS-ATTT-TIME-IN (WS-ATT-COUNT).
047800     MOVE     ATT-TIME-OUT   TO WS-ATTT-TIME-OUT (WS-ATT-COUNT).
047900 AA016-EXIT.
048000     EXIT.
048100*
048200 AA020-READ-ONE-REQUEST.
048300*
048400* DRIVER LOOP - ONE PAYROLL REQUEST PER LINE OF MPREQ01.
048500*
048600     READ     MP-REQUEST-FILE
048700         AT END
048800              MOVE    "Y" TO WS-EOF-REQ
048900              GO TO   AA020-EXIT
049000     END-READ.
049100     MOVE     REQ-EMP-NO TO WS-CUR-REQ-EMP-NO.
049200     MOVE     REQ-YEAR   TO WS-CUR-REQ-YEAR.
049300     MOVE     REQ-MONTH  TO WS-CUR-REQ-MONTH.
049400     PERFORM  BB000-PROCESS-REQUEST THRU BB000-EXIT.
049500 AA020-EXIT.
049600     EXIT.
049700*
049800 BB000-PROCESS-REQUEST SECTION.
049900******************************************************************
050000*
050100* LOOKS UP THE EMPLOYEE ON THE REQUEST AND, IF FOUND, RUNS THE
050200* GROSS AND NET WAGE ENGINES FOR EACH HALF OF THE MONTH.
050300*
050400     MOVE     "N" TO WS-EMP-FOUND-SW.
050500     PERFORM  BB001-FIND-EMPLOYEE THRU BB001-EXIT
050600              VARYING WS-EMP-SUB FROM 1 BY 1
050700              UNTIL WS-EMP-SUB > WS-EMP-COUNT.
050800     IF       WS-EMP-FOUND-SW NOT = "Y"
050900              MOVE   SPACES TO WS-PRINT-LINE
051000              STRING PY106 DELIMITED BY "  "
051100                     " " WS-CUR-REQ-EMP-NO DELIMITED BY SIZE
051200                     INTO WS-PL-TEXT
051300              WRITE  MP-PAYSLIP-LINE FROM WS-PRINT-LINE
051400              GO TO  BB000-EXIT
051500     END-IF.
051600     MOVE     1 TO WS-HALF.
051700     PERFORM  BB005-PROCESS-HALF THRU BB005-EXIT.
051800     MOVE     2 TO WS-HALF.
051900     PERFORM  BB005-PROCESS-HALF THRU BB005-EXIT.
052000 BB000-EXIT.
052100     EXIT.
052200*
052300 BB001-FIND-EMPLOYEE.
052400     IF       WS-EMPT-NO (WS-EMP-SUB) = WS-CUR-REQ-EMP-NO
052500              MOVE   "Y" TO WS-EMP-FOUND-SW
052600              MOVE   WS-EMPT-NO (WS-EMP-SUB)
052700                        TO WS-CUR-EMP-NO
052800              MOVE   WS-EMPT-LAST-NAME (WS-EMP-SUB)
052900                        TO WS-CUR-LAST-NAME
053000              MOVE   WS-EMPT-FIRST-NAME (WS-EMP-SUB)
053100                        TO WS-CUR-FIRST-NAME
053200              MOVE   WS-EMPT-BASIC-SALARY (WS-EMP-SUB)
053300                        TO WS-CUR-BASIC-SALARY
053400              MOVE   WS-EMPT-HOURLY-RATE (WS-EMP-SUB)
053500                        TO WS-CUR-HOURLY-RATE
053600              MOVE   WS-EMP-COUNT TO WS-EMP-SUB
053700     END-IF.
053800 BB001-EXIT.
053900     EXIT.
054000*
054100 BB005-PROCESS-HALF SECTION.
054200******************************************************************
054300*
054400* WORKS OUT THE DAY RANGE FOR THE REQUESTED HALF MONTH, THEN
054500* DRIVES THE GROSS AND NET WAGE ENGINES AND THE PAYSLIP WRITE.
054600*
054700     IF       WS-HALF = 1
054800              MOVE   1  TO WS-DAY-LOW
054900              MOVE   15 TO WS-DAY-HIGH
055000     ELSE
055100              PERFORM ZZ090-GET-LAST-DAY-OF-MONTH THRU ZZ090-EXIT
055200              MOVE   16 TO WS-DAY-LOW
055300              MOVE   WS-LAST-DAY TO WS-DAY-HIGH
055400     END-IF.
055500     MOVE     "N" TO WS-RUN-ERROR-SW.
055600     PERFORM  BB010-GROSS-WAGE-ENGINE THRU BB010-EXIT.
055700     IF       WS-RUN-ERROR-SW = "Y"
055800              GO TO BB005-EXIT
055900     END-IF.
056000     PERFORM  BB020-NET-WAGE-ENGINE   THRU BB020-EXIT.
056100     PERFORM  BB030-WRITE-PAYSLIP     THRU BB030-EXIT.
056200 BB005-EXIT.
056300     EXIT.
056400*
056500 ZZ090-GET-LAST-DAY-OF-MONTH SECTION.
056600******************************************************************
056700*
056800* FEBRUARY IS ADJUSTED TO 29 WHEN THE REQUEST YEAR IS A LEAP
056900* YEAR (DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY 400).
057000*
057100     MOVE     WS-MONTH-LEN (WS-CUR-REQ-MONTH) TO WS-LAST-DAY.
057200     IF       WS-CUR-REQ-MONTH = 2
057300              DIVIDE WS-CUR-REQ-YEAR BY 4
057400                     GIVING WS-EMP-SUB REMAINDER WS-LEAP-REM-4
057500              IF     WS-LEAP-REM-4 = ZERO
057600                     DIVIDE WS-CUR-REQ-YEAR BY 100
057700                            GIVING WS-EMP-SUB
057800                            REMAINDER WS-LEAP-REM-100
057900                     IF     WS-LEAP-REM-100 NOT = ZERO
058000                            MOVE 29 TO WS-LAST-DAY
058100                     ELSE
058200                            DIVIDE WS-CUR-REQ-YEAR BY 400
058300                               GIVING WS-EMP-SUB
058400                               REMAINDER WS-LEAP-REM-400
058500                            IF  WS-LEAP-REM-400 = ZERO
058600                                MOVE 29 TO WS-LAST-DAY
058700                            END-IF
058800                     END-IF
058900              END-IF
059000     END-IF.
059100 ZZ090-EXIT.
059200     EXIT.
059300*
059400 BB010-GROSS-WAGE-ENGINE SECTION.
059500******************************************************************
059600*
059700* HOURLY RATE MUST BE GREATER THAN ZERO OR THERE IS NOTHING TO
059800* PAY.  EVERY ATTENDANCE ENTRY FOR THE EMPLOYEE WITHIN THE DAY
059900* RANGE IS SPLIT INTO REGULAR/OVERTIME HOURS AND PRICED AT THE
060000* HOLIDAY RATE FOR THE DAY, ACCUMULATING GROSS WAGE, HOURS AND
060100* THE LATE DEDUCTION IN ONE PASS.
060200*
060300     MOVE     ZERO TO WS-REGULAR-PAY  WS-OVERTIME-PAY
060400                       WS-HOL-PREM-PAY WS-REGULAR-HOURS
060500                       WS-OVERTIME-HOURS WS-HOURS-WORKED
060600                       WS-LATE-DED.
060700     IF       WS-CUR-HOURLY-RATE = ZERO
060800              DISPLAY PY108 WS-CUR-EMP-NO
060900              MOVE    "Y" TO WS-RUN-ERROR-SW
061000              GO TO   BB010-EXIT
061100     END-IF.
061200     COMPUTE  WS-RATE-PER-MIN ROUNDED = WS-CUR-HOURLY-RATE / 60.
061300     PERFORM  CC010-PROCESS-ONE-ATT-ENTRY THRU CC010-EXIT
061400              VARYING WS-ATT-SUB FROM 1 BY 1
061500              UNTIL WS-ATT-SUB > WS-ATT-COUNT.
061600     COMPUTE  WS-GROSS-WAGE = WS-REGULAR-PAY + WS-OVERTIME-PAY.
061700     COMPUTE  WS-MAX-HOL-PREM-PAY =
061800              (WS-REGULAR-HOURS + WS-OVERTIME-HOURS) *
061900              WS-CUR-HOURLY-RATE * 1.3.
062000     IF       WS-HOL-PREM-PAY > WS-MAX-HOL-PREM-PAY
062100              DISPLAY PY107 WS-CUR-EMP-NO
062200              MOVE    "Y" TO WS-RUN-ERROR-SW
062300     END-IF.
062400 BB010-EXIT.
062500     EXIT.
062600*
062700 CC010-PROCESS-ONE-ATT-ENTRY.
062800     IF       WS-ATTT-EMP-NO (WS-ATT-SUB) NOT = WS-CUR-EMP-NO
062900              GO TO CC010-EXIT
063000     END-IF.
063100     IF       WS-ATTT-YEAR (WS-ATT-SUB)  NOT = WS-CUR-REQ-YEAR
063200        OR    WS-ATTT-MONTH (WS-ATT-SUB) NOT = WS-CUR-REQ-MONTH
063300        OR    WS-ATTT-DAY (WS-ATT-SUB)   <    WS-DAY-LOW
063400        OR    WS-ATTT-DAY (WS-ATT-SUB)   >    WS-DAY-HIGH
063500              GO TO CC010-EXIT
063600     END-IF.
063700     PERFORM  ZZ100-CALC-HOURS-WORKED    THRU ZZ100-EXIT.
063800     ADD      WS-DAILY-HOURS TO WS-HOURS-WORKED.
063900     IF       WS-DAILY-HOURS > 8
064000              MOVE 8 TO WS-DAY-REG-HRS
064100              COMPUTE WS-DAY-OT-HRS = WS-DAILY-HOURS - 8
064200     ELSE
064300              MOVE WS-DAILY-HOURS TO WS-DAY-REG-HRS
064400              MOVE ZERO           TO WS-DAY-OT-HRS
064500     END-IF.
064600     ADD      WS-DAY-REG-HRS TO WS-REGULAR-HOURS.
064700     ADD      WS-DAY-OT-HRS  TO WS-OVERTIME-HOURS.
064800     PERFORM  ZZ110-GET-HOLIDAY-MULTIPLIER THRU ZZ110-EXIT.
064900     COMPUTE  WS-HOL-PREM = WS-HOL-MULT - 1.
065000     COMPUTE  WS-REGULAR-PAY  ROUNDED = WS-REGULAR-PAY +
065100              (WS-DAY-REG-HRS * WS-CUR-HOURLY-RATE * WS-HOL-MULT).
065200     COMPUTE  WS-OVERTIME-PAY ROUNDED = WS-OVERTIME-PAY +
065300              (WS-DAY-OT-HRS  * WS-CUR-HOURLY-RATE * 1.25).
065400     COMPUTE  WS-HOL-PREM-PAY ROUNDED = WS-HOL-PREM-PAY +
065500              (WS-DAY-REG-HRS * WS-CUR-HOURLY-RATE
065600                              * WS-HOL-PREM) +
065700              (WS-DAY-OT-HRS  * WS-CUR-HOURLY-RATE
065800                              * WS-HOL-PREM).
065900     IF       WS-ATTT-IN-HH (WS-ATT-SUB) * 60 +
066000              WS-ATTT-IN-MM (WS-ATT-SUB) >= 490
066100              COMPUTE WS-MINS-LATE = (WS-ATTT-IN-HH (WS-ATT-SUB)
066200                       * 60 + WS-ATTT-IN-MM (WS-ATT-SUB)) - 490
066300              COMPUTE WS-LATE-PENALTY-THIS ROUNDED =
066400                       WS-MINS-LATE * WS-RATE-PER-MIN
066500              ADD     WS-LATE-PENALTY-THIS TO WS-LATE-DED
066600     END-IF.
066700 CC010-EXIT.
066800     EXIT.
066900*
067000 ZZ100-CALC-HOURS-WORKED SECTION.
067100******************************************************************
067200*
067300* ELAPSED TIME FROM TIME IN TO TIME OUT, SECONDS IGNORED, WITH
067400* 24 HOURS ADDED WHEN THE SHIFT RUNS PAST MIDNIGHT.
067500*
067600     COMPUTE  WS-MINS-IN  = WS-ATTT-IN-HH (WS-ATT-SUB) * 60 +
067700                             WS-ATTT-IN-MM (WS-ATT-SUB).
067800     COMPUTE  WS-MINS-OUT = WS-ATTT-OUT-HH (WS-ATT-SUB) * 60 +
067900                             WS-ATTT-OUT-MM (WS-ATT-SUB).
068000     IF       WS-MINS-OUT < WS-MINS-IN
068100              ADD 1440 TO WS-MINS-OUT
068200     END-IF.
068300     COMPUTE  WS-ELAPSED-MINS = WS-MINS-OUT - WS-MINS-IN.
068400     DIVIDE   WS-ELAPSED-MINS BY 60
068500              GIVING WS-WHOLE-HOURS REMAINDER WS-REMAIN-MINS.
068600     COMPUTE  WS-DAILY-HOURS ROUNDED =
068700              WS-WHOLE-HOURS + (WS-REMAIN-MINS / 60).
068800 ZZ100-EXIT.
068900     EXIT.
069000*
069100 ZZ110-GET-HOLIDAY-MULTIPLIER SECTION.
069200******************************************************************
069300*
069400* REGULAR HOLIDAYS PAY DOUBLE, SPECIAL NON-WORKING DAYS PAY
069500* 130 PERCENT, ALL OTHER DAYS ARE STRAIGHT TIME.
069600*
069700     MOVE     1.00 TO WS-HOL-MULT.
069800     PERFORM  ZZ111-SCAN-REG-HOLIDAYS THRU ZZ111-EXIT
069900              VARYING WS-HOL-SUB FROM 1 BY 1
070000              UNTIL WS-HOL-SUB > 10.
070100     IF       WS-HOL-MULT NOT = 1.00
070200              GO TO ZZ110-EXIT
070300     END-IF.
070400     PERFORM  ZZ112-SCAN-SPEC-DAYS THRU ZZ112-EXIT
070500              VARYING WS-HOL-SUB FROM 1 BY 1
070600              UNTIL WS-HOL-SUB > 8.
070700 ZZ110-EXIT.
070800     EXIT.
070900*
071000 ZZ111-SCAN-REG-HOLIDAYS.
071100     IF       WS-REG-HOL-DATE (WS-HOL-SUB) =
071200              WS-ATTT-DATE (WS-ATT-SUB)
071300              MOVE   WS-REG-HOL-MULT (WS-HOL-SUB) TO WS-HOL-MULT
071400              MOVE   10 TO WS-HOL-SUB
071500     END-IF.
071600 ZZ111-EXIT.
071700     EXIT.
071800*
071900 ZZ112-SCAN-SPEC-DAYS.
072000     IF       WS-SPEC-DAY-DATE (WS-HOL-SUB) =
072100              WS-ATTT-DATE (WS-ATT-SUB)
072200              MOVE   WS-SPEC-DAY-MULT (WS-HOL-SUB) TO WS-HOL-MULT
072300              MOVE   8 TO WS-HOL-SUB
072400     END-IF.
072500 ZZ112-EXIT.
072600     EXIT.
072700*
072800 BB020-NET-WAGE-ENGINE SECTION.
072900******************************************************************
073000*
073100* FOUR DEDUCTIONS, TAXABLE INCOME, WITHHOLDING TAX AND NET WAGE
073200* FOR THE HALF MONTH JUST PRICED BY BB010 ABOVE.
073300*
073400     PERFORM  ZZ130-CALC-SSS-DEDUCTION       THRU ZZ130-EXIT.
073500     PERFORM  ZZ140-CALC-PHILHEALTH-DEDUCT   THRU ZZ140-EXIT.
073600     PERFORM  ZZ150-CALC-PAGIBIG-DEDUCTION   THRU ZZ150-EXIT.
073700     COMPUTE  WS-TOTAL-DED = WS-SSS-DED + WS-PHILH-DED +
073800                              WS-PAGIBIG-DED + WS-LATE-DED.
073900     COMPUTE  WS-TAXABLE = WS-GROSS-WAGE - WS-TOTAL-DED.
074000     IF       WS-TAXABLE > ZERO
074100              MOVE WS-TAXABLE TO WS-NET-TAXABLE
074200     ELSE
074300              MOVE ZERO       TO WS-NET-TAXABLE
074400     END-IF.
074500     PERFORM  ZZ170-CALC-WITHHOLDING-TAX     THRU ZZ170-EXIT.
074600     COMPUTE  WS-NET-WAGE ROUNDED = WS-GROSS-WAGE - WS-TOTAL-DED
074700                                     - WS-WTAX.
074800 BB020-EXIT.
074900     EXIT.
075000*
075100 ZZ130-CALC-SSS-DEDUCTION SECTION.
075200******************************************************************
075300*
075400* MATCH GROSS WAGE AGAINST THE BRACKET TABLE LOADED FROM
075500* MPSSS01.  WHEN NOTHING MATCHES, THE TOP BRACKET APPLIES.
075600*
075700     MOVE     WS-SSS-COUNT TO WS-SSS-SUB.
075800     MOVE     WS-SSST-CONTRIB (WS-SSS-COUNT) TO WS-SSS-DED.
075900     PERFORM  ZZ131-SCAN-SSS-BRACKET THRU ZZ131-EXIT
076000              VARYING WS-SSS-SUB FROM 1 BY 1
076100              UNTIL WS-SSS-SUB > WS-SSS-COUNT.
076200     DIVIDE   WS-SSS-DED BY 2 GIVING WS-SSS-DED ROUNDED.
076300 ZZ130-EXIT.
076400     EXIT.
076500*
076600 ZZ131-SCAN-SSS-BRACKET.
076700     IF       WS-GROSS-WAGE >= WS-SSST-RANGE-LOW (WS-SSS-SUB)
076800        AND   WS-GROSS-WAGE <= WS-SSST-RANGE-HIGH (WS-SSS-SUB)
076900              MOVE WS-SSST-CONTRIB (WS-SSS-SUB) TO WS-SSS-DED
077000              MOVE WS-SSS-COUNT TO WS-SSS-SUB
077100     END-IF.
077200 ZZ131-EXIT.
077300     EXIT.
077400*
077500 ZZ140-CALC-PHILHEALTH-DEDUCT SECTION.
077600******************************************************************
077700*
077800* MONTHLY PREMIUM IS 3 PERCENT OF BASIC SALARY, FLOORED AT
077900* 300.00 AND CAPPED AT 1,800.00.  EMPLOYEE PAYS HALF, AND THE
078000* PERIOD CHARGE IS HALF OF THE EMPLOYEE SHARE AGAIN.
078100*
078200     COMPUTE  WS-PHILH-MONTHLY-PREM ROUNDED =
078300              WS-CUR-BASIC-SALARY * 0.03.
078400     IF       WS-PHILH-MONTHLY-PREM < 300.00
078500              MOVE 300.00 TO WS-PHILH-MONTHLY-PREM
078600     END-IF.
078700     IF       WS-PHILH-MONTHLY-PREM > 1800.00
078800              MOVE 1800.00 TO WS-PHILH-MONTHLY-PREM
078900     END-IF.
079000     DIVIDE   WS-PHILH-MONTHLY-PREM BY 2
079100              GIVING WS-PHILH-EMP-SHARE ROUNDED.
079200     DIVIDE   WS-PHILH-EMP-SHARE BY 2
079300              GIVING WS-PHILH-DED ROUNDED.
079400 ZZ140-EXIT.
079500     EXIT.
079600*
079700 ZZ150-CALC-PAGIBIG-DEDUCTION SECTION.
079800******************************************************************
079900*
080000* 1 PERCENT OF BASIC SALARY WHEN 1,000.00 TO 1,500.00, 2 PERCENT
080100* WHEN ABOVE 1,500.00, CAPPED AT 100.00 A MONTH, ZERO BELOW
080200* 1,000.00.
080300*
080400     MOVE     ZERO TO WS-PAGIBIG-MONTHLY.
080500     IF       WS-CUR-BASIC-SALARY >= 1000.00
080600        AND   WS-CUR-BASIC-SALARY <= 1500.00
080700              COMPUTE WS-PAGIBIG-MONTHLY ROUNDED =
080800                      WS-CUR-BASIC-SALARY * 0.01
080900     END-IF.
081000     IF       WS-CUR-BASIC-SALARY > 1500.00
081100              COMPUTE WS-PAGIBIG-MONTHLY ROUNDED =
081200                      WS-CUR-BASIC-SALARY * 0.02
081300     END-IF.
081400     IF       WS-PAGIBIG-MONTHLY > 100.00
081500              MOVE 100.00 TO WS-PAGIBIG-MONTHLY
081600     END-IF.
081700     DIVIDE   WS-PAGIBIG-MONTHLY BY 2
081800              GIVING WS-PAGIBIG-DED ROUNDED.
081900 ZZ150-EXIT.
082000     EXIT.
082100*
082200 ZZ170-CALC-WITHHOLDING-TAX SECTION.
082300******************************************************************
082400*
082500* GRADUATED TAX ON PERIOD TAXABLE INCOME, SIX BRACKETS HELD IN
082600* WS-WHT-TABLE (COPYBOOK WSMPWHT), EACH CARRYING ITS OWN FLOOR,
082700* CEILING, BASE TAX AND MARGINAL RATE.
082800*
082900     PERFORM  ZZ171-SCAN-WHT-BRACKET THRU ZZ171-EXIT
083000              VARYING WS-WHT-SUB FROM 1 BY 1
083100              UNTIL WS-WHT-SUB > 6.
083200 ZZ170-EXIT.
083300     EXIT.
083400*
083500 ZZ171-SCAN-WHT-BRACKET.
083600     IF       WS-NET-TAXABLE <= WS-WHT-CUTOFF (WS-WHT-SUB)
083700              COMPUTE WS-WTAX ROUNDED =
083800                      WS-WHT-BASE (WS-WHT-SUB) +
083900                      ((WS-NET-TAXABLE -
084000                       WS-WHT-FLOOR (WS-WHT-SUB))
084100                      * WS-WHT-RATE (WS-WHT-SUB))
084200              MOVE    6 TO WS-WHT-SUB
084300     END-IF.
084400 ZZ171-EXIT.
084500     EXIT.
084600*
084700 BB030-WRITE-PAYSLIP SECTION.
084800******************************************************************
084900*
085000* WRITES THE PAYSLIP BLOCK FOR ONE EMPLOYEE, ONE HALF MONTH, IN
085100* THE STANDARD LAYOUT USED BY EVERY PAY RUN SHEET ON THE SYSTEM.
085200*
085300     MOVE     SPACES TO WS-PRINT-LINE.
085400     IF       WS-HALF = 1
085500              MOVE "First Half of the Month:" TO WS-PL-TEXT
085600     ELSE
085700              MOVE "Second Half of the Month:" TO WS-PL-TEXT
085800     END-IF.
085900     WRITE    MP-PAYSLIP-LINE FROM WS-PRINT-LINE.
086000     MOVE     "------------------------------------------"
086100              TO WS-PL-TEXT.
086200     WRITE    MP-PAYSLIP-LINE FROM WS-PRINT-LINE.
086300     MOVE     SPACES TO WS-PRINT-LINE.
086400     STRING   "Employee ID: " DELIMITED BY SIZE
086500              WS-CUR-EMP-NO   DELIMITED BY SIZE
086600              INTO WS-PL-TEXT.
086700     WRITE    MP-PAYSLIP-LINE FROM WS-PRINT-LINE.
086800     MOVE     SPACES TO WS-PRINT-LINE.
086900     STRING   "Employee Name: " DELIMITED BY SIZE
087000              WS-CUR-LAST-NAME  DELIMITED BY "  "
087100              ", "               DELIMITED BY SIZE
087200              WS-CUR-FIRST-NAME DELIMITED BY "  "
087300              INTO WS-PL-TEXT.
087400     WRITE    MP-PAYSLIP-LINE FROM WS-PRINT-LINE.
087500     MOVE     "------------------------------------------"
087600              TO WS-PL-TEXT.
087700     WRITE    MP-PAYSLIP-LINE FROM WS-PRINT-LINE.
087800     MOVE     WS-HOURS-WORKED TO WS-ED-HOURS.
087900     MOVE     SPACES TO WS-PRINT-LINE.
088000     STRING   "Total Hours:          "  DELIMITED BY SIZE
088100              WS-ED-HOURS               DELIMITED BY SIZE
088200              INTO WS-PL-TEXT.
088300     WRITE    MP-PAYSLIP-LINE FROM WS-PRINT-LINE.
088400     MOVE     WS-GROSS-WAGE TO WS-ED-GROSS.
088500     MOVE     SPACES TO WS-PRINT-LINE.
088600     STRING   "Gross Wage:       "      DELIMITED BY SIZE
088700              WS-ED-GROSS               DELIMITED BY SIZE
088800              INTO WS-PL-TEXT.
088900     WRITE    MP-PAYSLIP-LINE FROM WS-PRINT-LINE.
089000     MOVE     WS-SSS-DED TO WS-ED-SSS.
089100     MOVE     SPACES TO WS-PRINT-LINE.
089200     STRING   "SSS Deduction:      "    DELIMITED BY SIZE
089300              WS-ED-SSS                 DELIMITED BY SIZE
089400              INTO WS-PL-TEXT.
089500     WRITE    MP-PAYSLIP-LINE FROM WS-PRINT-LINE.
089600     MOVE     WS-PHILH-DED TO WS-ED-PHILH.
089700     MOVE     SPACES TO WS-PRINT-LINE.
089800     STRING   "Philhealth Deduction: "  DELIMITED BY SIZE
089900              WS-ED-PHILH               DELIMITED BY SIZE
090000              INTO WS-PL-TEXT.
090100     WRITE    MP-PAYSLIP-LINE FROM WS-PRINT-LINE.
090200     MOVE     WS-PAGIBIG-DED TO WS-ED-PAGIBIG.
090300     MOVE     SPACES TO WS-PRINT-LINE.
090400     STRING   "Pag-Ibig Deduction:   "  DELIMITED BY SIZE
090500              WS-ED-PAGIBIG             DELIMITED BY SIZE
090600              INTO WS-PL-TEXT.
090700     WRITE    MP-PAYSLIP-LINE FROM WS-PRINT-LINE.
090800     MOVE     WS-LATE-DED TO WS-ED-LATE.
090900     MOVE     SPACES TO WS-PRINT-LINE.
091000     STRING   "Late Deductions:      "  DELIMITED BY SIZE
091100              WS-ED-LATE                DELIMITED BY SIZE
091200              INTO WS-PL-TEXT.
091300     WRITE    MP-PAYSLIP-LINE FROM WS-PRINT-LINE.
091400     MOVE     WS-TOTAL-DED TO WS-ED-TOTAL-DED.
091500     MOVE     SPACES TO WS-PRINT-LINE.
091600     STRING   "Total Deductions: "      DELIMITED BY SIZE
091700              WS-ED-TOTAL-DED           DELIMITED BY SIZE
091800              INTO WS-PL-TEXT.
091900     WRITE    MP-PAYSLIP-LINE FROM WS-PRINT-LINE.
092000     MOVE     WS-NET-TAXABLE TO WS-ED-TAXABLE.
092100     MOVE     SPACES TO WS-PRINT-LINE.
092200     STRING   "Taxable Income:   "      DELIMITED BY SIZE
092300              WS-ED-TAXABLE             DELIMITED BY SIZE
092400              INTO WS-PL-TEXT.
092500     WRITE    MP-PAYSLIP-LINE FROM WS-PRINT-LINE.
092600     MOVE     WS-WTAX TO WS-ED-WTAX.
092700     MOVE     SPACES TO WS-PRINT-LINE.
092800     STRING   "Withholding Tax:  "      DELIMITED BY SIZE
092900              WS-ED-WTAX                DELIMITED BY SIZE
093000              INTO WS-PL-TEXT.
093100     WRITE    MP-PAYSLIP-LINE FROM WS-PRINT-LINE.
093200     MOVE     WS-NET-WAGE TO WS-ED-NET.
093300     MOVE     SPACES TO WS-PRINT-LINE.
093400     STRING   "Net Wage:         "      DELIMITED BY SIZE
093500              WS-ED-NET                 DELIMITED BY SIZE
093600              INTO WS-PL-TEXT.
093700     WRITE    MP-PAYSLIP-LINE FROM WS-PRINT-LINE.
093800     MOVE     "------------------------------------------"
093900              TO WS-PL-TEXT.
094000     WRITE    MP-PAYSLIP-LINE FROM WS-PRINT-LINE.
094100     ADD      1 TO WS-REC-CNT.
094200 BB030-EXIT.
094300     EXIT.
094400*
