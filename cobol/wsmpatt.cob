000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR DAILY ATTENDANCE  *
000400*       FILE - MOTORPH PAYROLL             *
000500*     ONE RECORD PER EMPLOYEE PER DAY      *
000600*******************************************
000700*  FILE SIZE 75 BYTES.
000800*
000900* 11/20/87 VBC - CREATED, TAKEN FROM THE HOURLY PAY-TRANSACTION LAYOUT.
001000* 08/14/95 VBC - TIME-IN/TIME-OUT WIDENED TO INCLUDE SECONDS.
001100* 09/03/98 MJS - Y2K: ATT-DATE CONFIRMED AS CCYYMMDD, NO CHG NEEDED.
001200* 21/01/24 MJS - BROKE OUT DATE AND TIME REDEFINES FOR THE OVERNIGHT
001300*                SHIFT ELAPSED-TIME CALC IN MP010.
001400 01  MP-ATTENDANCE-RECORD.
001500     03  ATT-EMP-NUMBER        PIC X(5).
001600     03  ATT-LAST-NAME         PIC X(20).
001700     03  ATT-FIRST-NAME        PIC X(20).
001800*    WORK DATE, CCYYMMDD.  ZERO/BLANK RECORDS ARE THE FILE HEADER.
001900     03  ATT-DATE              PIC 9(8).
002000     03  ATT-DATE-X REDEFINES ATT-DATE.
002100         05  ATT-DATE-YEAR     PIC 9(4).
002200         05  ATT-DATE-MONTH    PIC 99.
002300         05  ATT-DATE-DAY      PIC 99.
002400*    CLOCK-IN / CLOCK-OUT, HHMMSS, 24 HOUR CLOCK.
002500     03  ATT-TIME-IN           PIC 9(6).
002600     03  ATT-TIME-IN-X REDEFINES ATT-TIME-IN.
002700         05  ATT-TIME-IN-HH    PIC 99.
002800         05  ATT-TIME-IN-MM    PIC 99.
002900         05  ATT-TIME-IN-SS    PIC 99.
003000     03  ATT-TIME-OUT          PIC 9(6).
003100     03  ATT-TIME-OUT-X REDEFINES ATT-TIME-OUT.
003200         05  ATT-TIME-OUT-HH   PIC 99.
003300         05  ATT-TIME-OUT-MM   PIC 99.
003400         05  ATT-TIME-OUT-SS   PIC 99.
003500     03  FILLER                PIC X(10).
003600*
