000100*******************************************
000200*                                          *
000300*  WORKING STORAGE - GRADUATED WITHHOLDING *
000400*       TAX BRACKETS - MOTORPH PAYROLL     *
000500*     6 BRACKETS, CONSTANT FOR THE YEAR,   *
000600*        BUILT VIA REDEFINES LIKE THE OLD  *
000700*        STATE TAX BRACKET COPYBOOKS.      *
000800*******************************************
000900*  30/10/25 VBC - CREATED, TAKEN FROM THE STATE WITHHOLDING BRACKET
001000*                 LAYOUT.  OUR STATUTORY TABLE ONLY NEEDS ONE AGENCY
001100*                 AND ADDS A FLOOR AND A BASE-TAX FIGURE PER BRACKET
001200*                 SO ZZ170 DOES NOT HAVE TO WALK AND SUM EVERY LOWER
001300*                 BRACKET.
001400*  17/03/26 VBC - CUTOFF ON THE TOP BRACKET RAISED TO 9999999.99 SO
001500*                 THE TABLE SEARCH ALWAYS FINDS A HOME FOR VERY HIGH
001600*                 TAXABLE INCOME.
001700 01  WS-WHT-VALUES.
001800     05  FILLER                PIC 9(7)V99   VALUE 0000000.00.
001900     05  FILLER                PIC 9(7)V99   VALUE 0020832.00.
002000     05  FILLER                PIC 9(7)V99   VALUE 0000000.00.
002100     05  FILLER                PIC 9V9999    VALUE 0.0000.
002200     05  FILLER                PIC 9(7)V99   VALUE 0020832.00.
002300     05  FILLER                PIC 9(7)V99   VALUE 0033333.00.
002400     05  FILLER                PIC 9(7)V99   VALUE 0000000.00.
002500     05  FILLER                PIC 9V9999    VALUE 0.2000.
002600     05  FILLER                PIC 9(7)V99   VALUE 0033333.00.
002700     05  FILLER                PIC 9(7)V99   VALUE 0066667.00.
002800     05  FILLER                PIC 9(7)V99   VALUE 0002500.00.
002900     05  FILLER                PIC 9V9999    VALUE 0.2500.
003000     05  FILLER                PIC 9(7)V99   VALUE 0066667.00.
003100     05  FILLER                PIC 9(7)V99   VALUE 0166667.00.
003200     05  FILLER                PIC 9(7)V99   VALUE 0010833.00.
003300     05  FILLER                PIC 9V9999    VALUE 0.3000.
003400     05  FILLER                PIC 9(7)V99   VALUE 0166667.00.
003500     05  FILLER                PIC 9(7)V99   VALUE 0666667.00.
003600     05  FILLER                PIC 9(7)V99   VALUE 0040833.33.
003700     05  FILLER                PIC 9V9999    VALUE 0.3200.
003800     05  FILLER                PIC 9(7)V99   VALUE 0666667.00.
003900     05  FILLER                PIC 9(7)V99   VALUE 9999999.99.
004000     05  FILLER                PIC 9(7)V99   VALUE 0200833.33.
004100     05  FILLER                PIC 9V9999    VALUE 0.3500.
004200 01  WS-WHT-TABLE REDEFINES WS-WHT-VALUES.
004300     05  WS-WHT-ENTRY OCCURS 6 TIMES.
004400         10  WS-WHT-FLOOR      PIC 9(7)V99.
004500         10  WS-WHT-CUTOFF     PIC 9(7)V99.
004600         10  WS-WHT-BASE       PIC 9(7)V99.
004700         10  WS-WHT-RATE       PIC 9V9999.
004800*
