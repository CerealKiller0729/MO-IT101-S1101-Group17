000100*****************************************************************
000200*                                                                *
000300*              M O T O R P H   P A Y R O L L   S Y S T E M      *
000400*                                                                *
000500*           EMPLOYEE MASTER LISTING AND DETAIL REPORTING        *
000600*                    (REPORT WRITER VERSION)                    *
000700*                                                                *
000800*****************************************************************
000900 IDENTIFICATION DIVISION.
001000*=================================================================
001100 PROGRAM-ID.       MP020.
001200*
001300 AUTHOR.           VINCENT B COEN.
001400*
001500 INSTALLATION.     MOTORPH PAYROLL SYSTEM.
001600*
001700 DATE-WRITTEN.     12/05/87.
001800*
001900 DATE-COMPILED.
002000*
002100 SECURITY.         MOTORPH PAYROLL SYSTEM - COMPANY CONFIDENTIAL.
002200*                  NOT TO BE COPIED OR REMOVED FROM THE COMPUTER
002300*                  ROOM WITHOUT AUTHORISATION OF THE PAYROLL
002400*                  SUPERVISOR.
002500*
002600*    REMARKS.      LOADS THE EMPLOYEE MASTER INTO A TABLE AND
002700*                  PRINTS THE COLUMNAR ALL-EMPLOYEE LISTING, THEN
002800*                  FOR EACH LINE OF THE PAYROLL REQUEST FILE
002900*                  PRINTS
003000*                  A FULL LABELLED DETAIL BLOCK FOR THAT EMPLOYEE.
003100*                  USES REPORT WRITER FOR BOTH REPORTS, AS PER THE
003200*                  REST OF THE PAYROLL SUITE.
003300*
003400*    FILES USED :
003500*                  MPEMP01  EMPLOYEE MASTER (INPUT).
003600*                  MPREQ01  PAYROLL RUN REQUESTS (INPUT).
003700*                  MPEML01  EMPLOYEE MASTER LISTING (OUTPUT).
003800*
003900*    ERROR MESSAGES USED.
004000* SYSTEM WIDE:
004100*                  SY001.
004200* PROGRAM SPECIFIC:
004300*                  PY101, PY104, PY106, PY109.
004400*
004500*-----------------------------------------------------------------
004600* CHANGE LOG.
004700*-----------------------------------------------------------------
004800* 12/05/87 VBC  CREATED - COLUMNAR EMPLOYEE LISTING ONLY, READ
004900*               DIRECT FROM PYEMP01, NO IN CORE TABLE.
005000* 04/22/91 VBC  ADDRESS AND PHONE ADDED TO THE DETAIL BLOCK TO
005100*               MATCH THE WIDENED EMPLOYEE MASTER LAYOUT.
005200* 09/03/98 MJS  Y2K - EMP-BIRTH-YEAR CONFIRMED 4 DIGIT CENTURY,
005300*               NO FURTHER CHANGE REQUIRED.
005400* 06/12/07 VBC  SSS/PHILHEALTH/PAG-IBIG/TIN NUMBERS, POSITION AND
005500*               SUPERVISOR ADDED TO THE DETAIL BLOCK.
005600* 08/03/09 RTM  EMPLOYEE MASTER NOW LOADED TO AN IN CORE TABLE ON
005700*               OPEN SO THE DETAIL REQUEST LOOP DOES NOT RE-READ
005800*               PYEMP01 FOR EVERY LINE OF THE REQUEST FILE.
005900* 21/01/24 MJS  RQ-2024-011 MOTORPH TAKE-ON.  REBUILT FOR THE
006000*               MOTORPH EMPLOYEE LAYOUT, REQUEST FILE MPREQ01
006100*               NOW DRIVES THE DETAIL LISTING INSTEAD OF AN
006200*               OPERATOR-KEYED EMPLOYEE NUMBER RANGE.
006300* 14/02/24 MJS  RQ-2024-011 RICE, PHONE AND CLOTHING ALLOWANCE
006400*               AND SEMI-MONTHLY RATE ADDED TO THE DETAIL BLOCK
006500*               PER MOTORPH COMP & BENEFITS REQUEST CB-24-009.
006600* 30/10/25 VBC  RQ-2025-098 BLANK-NAME TRAILER LINES ON MPEMP01
006700*               NOW BACKED OUT OF THE IN CORE TABLE ON LOAD.
006800* 17/03/26 VBC  RQ-2026-004 EMPLOYEE NOT FOUND ON A REQUEST NOW
006900*               USES THE SAME PY106 TEXT AS THE PAYSLIP RUN.
007000*-----------------------------------------------------------------
007100*
007200 ENVIRONMENT DIVISION.
007300*=================================================================
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     CLASS WS-NUMERIC-CLASS   IS "0" THRU "9"
007800     UPSI-0 ON  STATUS IS MP-RERUN-REQUESTED
007900     UPSI-0 OFF STATUS IS MP-NORMAL-RUN.
008000*
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT MP-EMPLOYEE-FILE   ASSIGN TO MPEMP01
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS  IS WS-EMP-FILE-STATUS.
008600     SELECT MP-REQUEST-FILE    ASSIGN TO MPREQ01
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS  IS WS-REQ-FILE-STATUS.
008900     SELECT MP-PRINT-FILE      ASSIGN TO MPEML01
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS  IS WS-PRT-FILE-STATUS.
009200*
009300 DATA DIVISION.
009400*=================================================================
009500 FILE SECTION.
009600*
009700 FD  MP-EMPLOYEE-FILE.
009800 COPY "WSMPEMP.COB".
009900*
010000 FD  MP-REQUEST-FILE.
010100 COPY "WSMPREQ.COB".
010200*
010300 FD  MP-PRINT-FILE
010400     REPORT IS MP-EMP-LIST-REPORT
010500             MP-EMP-DETAIL-REPORT.
010600*
010700 WORKING-STORAGE SECTION.
010800*-----------------------------------------------------------------
010900 77  WS-PROG-NAME                PIC X(14) VALUE "MP020 (4.6.00)".
011000*
011100 01  WS-FILE-STATUS-GROUP.
011200     03  WS-EMP-FILE-STATUS      PIC XX    VALUE "00".
011300     03  WS-REQ-FILE-STATUS      PIC XX    VALUE "00".
011400     03  WS-PRT-FILE-STATUS      PIC XX    VALUE "00".
011500     03  FILLER                  PIC X(10) VALUE SPACES.
011600*
011700 01  WS-SWITCHES.
011800     03  WS-EOF-EMP              PIC X     VALUE "N".
011900     03  WS-EOF-REQ              PIC X     VALUE "N".
012000     03  WS-EMP-FOUND-SW         PIC X     VALUE "N".
012100     03  WS-RUN-ERROR-SW         PIC X     VALUE "N".
012200     03  FILLER                  PIC X(10) VALUE SPACES.
012300*
012400* EMPLOYEE MASTER HELD IN CORE FOR THE DURATION OF THE RUN, FULL
012500* 19 FIELD RECORD PER EMPLOYEE, LOADED FROM MPEMP01 ON OPEN.
012600*
012700 01  WS-EMP-TABLE.
012800     03  WS-EMP-COUNT               PIC 9(5)   COMP.
012900     03  WS-EMP-ENTRY OCCURS 500 TIMES.
013000         05  WS-EMPT-NO             PIC X(5).
013100         05  WS-EMPT-NAME-BLOCK.
013200             10  WS-EMPT-LAST-NAME  PIC X(20).
013300             10  WS-EMPT-FIRST-NAME PIC X(20).
013400         05  WS-EMPT-NAME-BLOCK-X REDEFINES
013500                  WS-EMPT-NAME-BLOCK  PIC X(40).
013600         05  WS-EMPT-BIRTH-DATE     PIC X(10).
013700         05  WS-EMPT-ADDRESS        PIC X(50).
013800         05  WS-EMPT-PHONE          PIC X(15).
013900         05  WS-EMPT-SSS-NO         PIC X(12).
014000         05  WS-EMPT-PHILH-NO       PIC X(12).
014100         05  WS-EMPT-TIN-NO         PIC X(15).
014200         05  WS-EMPT-PAGIBIG-NO     PIC X(12).
014300         05  WS-EMPT-STATUS         PIC X(12).
014400         05  WS-EMPT-POSITION       PIC X(30).
014500         05  WS-EMPT-SUPERVISOR     PIC X(30).
014600         05  WS-EMPT-BASIC-SALARY   PIC 9(7)V99.
014700         05  WS-EMPT-RICE-SUBSIDY   PIC 9(5)V99.
014800         05  WS-EMPT-PHONE-ALLOW    PIC 9(5)V99.
014900         05  WS-EMPT-CLOTHING-ALLOW PIC 9(5)V99.
015000         05  WS-EMPT-SEMI-MONTHLY   PIC 9(7)V99.
015100         05  WS-EMPT-HOURLY-RATE    PIC 9(4)V99.
015200     03  FILLER                     PIC X(10)  VALUE SPACES.
015300*
015400* WORKING SUBSCRIPTS AND COUNTERS, ALL BINARY.
015500*
015600 01  WS-WORK-FIELDS.
015700     03  WS-EMP-SUB               PIC 9(5)     COMP.
015800     03  WS-REC-CNT               PIC 9(5)     COMP.
015900     03  WS-DET-CNT               PIC 9(5)     COMP.
016000     03  FILLER                   PIC X(10)    VALUE SPACES.
016100*
016200* RUN DATE, ACCEPTED FROM THE SYSTEM CLOCK FOR THE PAGE HEADING.
016300*
016400 01  WS-HEADING-DATE               PIC 9(6).
016500 01  WS-HEADING-DATE-X REDEFINES
016600          WS-HEADING-DATE.
016700     03  WS-HD-YY                  PIC 99.
016800     03  WS-HD-MM                  PIC 99.
016900     03  WS-HD-DD                  PIC 99.
017000*
017100* CURRENT EMPLOYEE WORKING COPY, MOVED TO FROM THE TABLE BEFORE
017200* EACH GENERATE SO THE REPORT SECTION NEVER SOURCES A SUBSCRIPTED
017300* ITEM.
017400*
017500 01  WS-CUR-EMP-DATA.
017600     03  WS-CUR-EMP-NO             PIC X(5).
017700     03  WS-CUR-LAST-NAME          PIC X(20).
017800     03  WS-CUR-FIRST-NAME         PIC X(20).
017900     03  WS-CUR-BIRTH-DATE         PIC X(10).
018000     03  WS-CUR-ADDRESS            PIC X(50).
018100     03  WS-CUR-PHONE              PIC X(15).
018200     03  WS-CUR-SSS-NO             PIC X(12).
018300     03  WS-CUR-PHILH-NO           PIC X(12).
018400     03  WS-CUR-TIN-NO             PIC X(15).
018500     03  WS-CUR-PAGIBIG-NO         PIC X(12).
018600     03  WS-CUR-STATUS             PIC X(12).
018700     03  WS-CUR-POSITION           PIC X(30).
018800     03  WS-CUR-SUPERVISOR         PIC X(30).
018900     03  WS-CUR-BASIC-SALARY       PIC 9(7)V99.
019000     03  WS-CUR-RICE-SUBSIDY       PIC 9(5)V99.
019100     03  WS-CUR-PHONE-ALLOW        PIC 9(5)V99.
019200     03  WS-CUR-CLOTHING-ALLOW     PIC 9(5)V99.
019300     03  WS-CUR-SEMI-MONTHLY       PIC 9(7)V99.
019400     03  WS-CUR-HOURLY-RATE        PIC 9(4)V99.
019500     03  FILLER                    PIC X(10)   VALUE SPACES.
019600*
019700 01  WS-CURRENT-REQ.
019800     03  WS-CUR-REQ-EMP-NO         PIC X(5).
019900     03  FILLER                    PIC X(16)   VALUE SPACES.
020000*
020100* ERROR / STATUS MESSAGES, SAME NUMBERING SCHEME AS THE REST
020200* OF THE PAYROLL SUITE.
020300*
020400 01  MP-ERROR-MESSAGES.
020500     03  SY001   PIC X(45) VALUE
020600         "SY001 ABORTING RUN - SEE MESSAGE ABOVE.".
020700     03  PY101   PIC X(45) VALUE
020800         "PY101 EMPLOYEE FILE MPEMP01 NOT AVAILABLE -".
020900     03  PY104   PIC X(45) VALUE
021000         "PY104 REQUEST FILE MPREQ01 NOT AVAILABLE -".
021100     03  PY106   PIC X(45) VALUE
021200         "PY106 EMPLOYEE NOT FOUND FOR REQUEST -".
021300     03  PY109   PIC X(50) VALUE
021400         "PY109 EMPLOYEE LISTING FILE MPEML01 NOT AVAILABLE -".
021500     03  FILLER  PIC X(10) VALUE SPACES.
021600*
021700 REPORT SECTION.
021800*-----------------------------------------------------------------
021900 RD  MP-EMP-LIST-REPORT
022000     CONTROL      FINAL
022100     PAGE LIMIT   56
022200     HEADING      1
022300     FIRST DETAIL 5
022400     LAST DETAIL  54.
022500*
022600 01  MP-EML-PAGE-HEAD    TYPE PAGE HEADING.
022700     03  LINE 1.
022800         05  COL   1     PIC X(14)  SOURCE WS-PROG-NAME.
022900         05  COL  30     PIC X(30)
023000                          VALUE "MOTORPH PAYROLL SYSTEM".
023100         05  COL  65     PIC 99/99/99 SOURCE WS-HEADING-DATE.
023200     03  LINE 3.
023300         05  COL   1     PIC X(40)
023400                          VALUE "EMPLOYEE MASTER LISTING".
023500         05  COL  60     PIC X(5)   VALUE "PAGE ".
023600         05  COL  65     PIC ZZ9    SOURCE PAGE-COUNTER.
023700     03  LINE 5.
023800         05  COL   1     PIC X(15) VALUE "EMPLOYEE NUMBER".
023900         05  COL  16     PIC X(20) VALUE "LAST NAME".
024000         05  COL  36     PIC X(20) VALUE "FIRST NAME".
024100*
024200 01  MP-EMP-LIST-DETAIL  TYPE DETAIL.
024300     03  LINE PLUS 1.
024400         05  COL   1     PIC X(15) SOURCE WS-CUR-EMP-NO.
024500         05  COL  16     PIC X(20) SOURCE WS-CUR-LAST-NAME.
024600         05  COL  36     PIC X(20) SOURCE WS-CUR-FIRST-NAME.
024700*
024800 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
024900     03  COL   1         PIC X(30)
025000                          VALUE "TOTAL EMPLOYEES LISTED :".
025100     03  COL  32         PIC ZZZZ9  SOURCE WS-REC-CNT.
025200*
025300 RD  MP-EMP-DETAIL-REPORT
025400     CONTROL      FINAL
025500     PAGE LIMIT   56
025600     HEADING      1
025700     FIRST DETAIL 5
025800     LAST DETAIL  54.
025900*
026000 01  MP-EMD-PAGE-HEAD    TYPE PAGE HEADING.
026100     03  LINE 1.
026200         05  COL   1     PIC X(14)  SOURCE WS-PROG-NAME.
026300         05  COL  30     PIC X(30)
026400                          VALUE "MOTORPH PAYROLL SYSTEM".
026500         05  COL  65     PIC 99/99/99 SOURCE WS-HEADING-DATE.
026600     03  LINE 3.
026700         05  COL   1     PIC X(40)
026800                          VALUE "EMPLOYEE MASTER DETAIL LISTING".
026900         05  COL  60     PIC X(5)   VALUE "PAGE ".
027000         05  COL  65     PIC ZZ9    SOURCE PAGE-COUNTER.
027100*
027200 01  MP-EMP-DETAIL-GROUP TYPE DETAIL.
027300     03  LINE PLUS 2.
027400         05  COL   1     PIC X(16) VALUE "EMPLOYEE NUMBER:".
027500         05  COL  18     PIC X(5)  SOURCE WS-CUR-EMP-NO.
027600     03  LINE PLUS 1.
027700         05  COL   1     PIC X(16) VALUE "LAST NAME:".
027800         05  COL  18     PIC X(20) SOURCE WS-CUR-LAST-NAME.
027900     03  LINE PLUS 1.
028000         05  COL   1     PIC X(16) VALUE "FIRST NAME:".
028100         05  COL  18     PIC X(20) SOURCE WS-CUR-FIRST-NAME.
028200     03  LINE PLUS 1.
028300         05  COL   1     PIC X(16) VALUE "BIRTHDAY:".
028400         05  COL  18     PIC X(10) SOURCE WS-CUR-BIRTH-DATE.
028500     03  LINE PLUS 1.
028600         05  COL   1     PIC X(16) VALUE "ADDRESS:".
028700         05  COL  18     PIC X(50) SOURCE WS-CUR-ADDRESS.
028800     03  LINE PLUS 1.
028900         05  COL   1     PIC X(16) VALUE "PHONE:".
029000         05  COL  18     PIC X(15) SOURCE WS-CUR-PHONE.
029100     03  LINE PLUS 1.
029200         05  COL   1     PIC X(16) VALUE "SSS NUMBER:".
029300         05  COL  18     PIC X(12) SOURCE WS-CUR-SSS-NO.
029400     03  LINE PLUS 1.
029500         05  COL   1     PIC X(16) VALUE "PHILHEALTH NO:".
029600         05  COL  18     PIC X(12) SOURCE WS-CUR-PHILH-NO.
029700     03  LINE PLUS 1.
029800         05  COL   1     PIC X(16) VALUE "TIN:".
029900         05  COL  18     PIC X(15) SOURCE WS-CUR-TIN-NO.
030000     03  LINE PLUS 1.
030100         05  COL   1     PIC X(16) VALUE "PAG-IBIG NO:".
030200         05  COL  18     PIC X(12) SOURCE WS-CUR-PAGIBIG-NO.
030300     03  LINE PLUS 1.
030400         05  COL   1     PIC X(16) VALUE "STATUS:".
030500         05  COL  18     PIC X(12) SOURCE WS-CUR-STATUS.
030600     03  LINE PLUS 1.
030700         05  COL   1     PIC X(16) VALUE "POSITION:".
030800         05  COL  18     PIC X(30) SOURCE WS-CUR-POSITION.
030900     03  LINE PLUS 1.
031000         05  COL   1     PIC X(16) VALUE "SUPERVISOR:".
031100         05  COL  18     PIC X(30) SOURCE WS-CUR-SUPERVISOR.
031200     03  LINE PLUS 1.
031300         05  COL   1     PIC X(16) VALUE "BASIC SALARY:".
031400         05  COL  18     PIC ZZZ,ZZ9.99 SOURCE
031500                          WS-CUR-BASIC-SALARY.
031600     03  LINE PLUS 1.
031700         05  COL   1     PIC X(16) VALUE "RICE SUBSIDY:".
031800         05  COL  18     PIC ZZ,ZZ9.99  SOURCE
031900                          WS-CUR-RICE-SUBSIDY.
032000     03  LINE PLUS 1.
032100         05  COL   1     PIC X(16) VALUE "PHONE ALLOWANCE:".
032200         05  COL  18     PIC ZZ,ZZ9.99  SOURCE WS-CUR-PHONE-ALLOW.
032300     03  LINE PLUS 1.
032400         05  COL   1     PIC X(16) VALUE "CLOTHING ALLOW:".
032500         05  COL  18     PIC ZZ,ZZ9.99  SOURCE
032600                          WS-CUR-CLOTHING-ALLOW.
032700     03  LINE PLUS 1.
032800         05  COL   1     PIC X(16) VALUE "SEMI-MONTHLY:".
032900         05  COL  18     PIC ZZZ,ZZ9.99 SOURCE
033000                          WS-CUR-SEMI-MONTHLY.
033100     03  LINE PLUS 1.
033200         05  COL   1     PIC X(16) VALUE "HOURLY RATE:".
033300         05  COL  18     PIC ZZZ9.99    SOURCE WS-CUR-HOURLY-RATE.
033400*
033500 PROCEDURE DIVISION.
033600*=================================================================
033700 AA000-MAIN SECTION.
033800******************************************************************
033900     PERFORM  AA010-OPEN-FILES     THRU AA010-EXIT.
034000     IF       WS-RUN-ERROR-SW = "Y"
034100              GO TO AA000-EXIT
034200     END-IF.
034300     ACCEPT   WS-HEADING-DATE FROM DATE.
034400     PERFORM  BB000-LIST-ALL-EMPLOYEES THRU BB000-EXIT.
034500     PERFORM  AA020-READ-ONE-REQUEST THRU AA020-EXIT
034600              UNTIL WS-EOF-REQ = "Y".
034700     CLOSE    MP-EMPLOYEE-FILE
034800              MP-REQUEST-FILE
034900              MP-PRINT-FILE.
035000     DISPLAY  "MP020 RUN COMPLETE - EMPLOYEES LISTED "
035100              WS-REC-CNT " DETAIL BLOCKS PRINTED " WS-DET-CNT.
035200 AA000-EXIT.
035300     GOBACK.
035400*
035500 AA010-OPEN-FILES SECTION.
035600******************************************************************
035700*
035800* OPENS ALL FILES AND LOADS THE EMPLOYEE MASTER INTO CORE.  ANY
035900* FILE MISSING ABORTS THE RUN.
036000*
036100     OPEN     INPUT  MP-EMPLOYEE-FILE.
036200     IF       WS-EMP-FILE-STATUS NOT = "00"
036300              DISPLAY PY101 WS-EMP-FILE-STATUS
036400              DISPLAY SY001
036500              MOVE    "Y" TO WS-RUN-ERROR-SW
036600              GO TO   AA010-EXIT
036700     END-IF.
036800     OPEN     INPUT  MP-REQUEST-FILE.
036900     IF       WS-REQ-FILE-STATUS NOT = "00"
037000              DISPLAY PY104 WS-REQ-FILE-STATUS
037100              DISPLAY SY001
037200              MOVE    "Y" TO WS-RUN-ERROR-SW
037300              GO TO   AA010-EXIT
037400     END-IF.
037500     OPEN     OUTPUT MP-PRINT-FILE.
037600     IF       WS-PRT-FILE-STATUS NOT = "00"
037700              DISPLAY PY109 WS-PRT-FILE-STATUS
037800              DISPLAY SY001
037900              MOVE    "Y" TO WS-RUN-ERROR-SW
038000              GO TO   AA010-EXIT
038100     END-IF.
038200     MOVE     ZERO TO WS-EMP-COUNT.
038300     MOVE     ZERO TO WS-DET-CNT.
038400     PERFORM  AA011-LOAD-ONE-EMPLOYEE THRU AA011-EXIT
038500              UNTIL WS-EOF-EMP = "Y".
038600 AA010-EXIT.
038700     EXIT.
038800*
038900 AA011-LOAD-ONE-EMPLOYEE.
039000*
039100* HEADER LINE ON MPEMP01 HAS A NON-NUMERIC EMPLOYEE NUMBER AND IS
039200* SKIPPED.  A BLANK NAME BLOCK (TRAILER/SPACER LINE) IS ALSO
039300* BACKED OUT OF THE TABLE AFTER THE MOVE.
039400*
039500     READ     MP-EMPLOYEE-FILE
039600         AT END
039700              MOVE    "Y" TO WS-EOF-EMP
039800              GO TO   AA011-EXIT
039900     END-READ.
040000     IF       EMP-NO IS NOT NUMERIC
040100              GO TO   AA011-EXIT
040200     END-IF.
040300     ADD      1 TO WS-EMP-COUNT.
040400     MOVE     EMP-NO            TO WS-EMPT-NO (WS-EMP-COUNT).
040500     MOVE     EMP-LAST-NAME     TO
040600              WS-EMPT-LAST-NAME (WS-EMP-COUNT).
040700     MOVE     EMP-FIRST-NAME    TO
040800              WS-EMPT-FIRST-NAME (WS-EMP-COUNT).
040900     IF       WS-EMPT-NAME-BLOCK-X (WS-EMP-COUNT) = SPACES
041000              SUBTRACT 1 FROM WS-EMP-COUNT
041100              GO TO   AA011-EXIT
041200     END-IF.
041300     MOVE     EMP-BIRTH-DATE    TO
041400              WS-EMPT-BIRTH-DATE (WS-EMP-COUNT).
041500     MOVE     EMP-ADDRESS       TO
041600              WS-EMPT-ADDRESS (WS-EMP-COUNT).
041700     MOVE     EMP-PHONE-NO      TO WS-EMPT-PHONE (WS-EMP-COUNT).
041800     MOVE     EMP-SSS-NO        TO WS-EMPT-SSS-NO (WS-EMP-COUNT).
041900     MOVE     EMP-PHILH-NO      TO
042000              WS-EMPT-PHILH-NO (WS-EMP-COUNT).
042100     MOVE     EMP-TIN-NO        TO WS-EMPT-TIN-NO (WS-EMP-COUNT).
042200     MOVE     EMP-PAGIBIG-NO    TO
042300              WS-EMPT-PAGIBIG-NO (WS-EMP-COUNT).
042400     MOVE     EMP-STATUS        TO WS-EMPT-STATUS (WS-EMP-COUNT).
042500     MOVE     EMP-POSITION      TO
042600              WS-EMPT-POSITION (WS-EMP-COUNT).
042700     MOVE     EMP-SUPERVISOR    TO
042800              WS-EMPT-SUPERVISOR (WS-EMP-COUNT).
042900     MOVE     EMP-BASIC-SALARY  TO
043000              WS-EMPT-BASIC-SALARY (WS-EMP-COUNT).
043100     MOVE     EMP-RICE-SUBSIDY  TO
043200              WS-EMPT-RICE-SUBSIDY (WS-EMP-COUNT).
043300     MOVE     EMP-PHONE-ALLOW   TO
043400              WS-EMPT-PHONE-ALLOW (WS-EMP-COUNT).
043500     MOVE     EMP-CLOTHING-ALLOW TO
043600              WS-EMPT-CLOTHING-ALLOW (WS-EMP-COUNT).
043700     MOVE     EMP-SEMI-MONTHLY  TO
043800              WS-EMPT-SEMI-MONTHLY (WS-EMP-COUNT).
043900     MOVE     EMP-HOURLY-RATE   TO
044000              WS-EMPT-HOURLY-RATE (WS-EMP-COUNT).
044100 AA011-EXIT.
044200     EXIT.
044300*
044400 AA020-READ-ONE-REQUEST.
044500*
044600* DRIVER LOOP FOR THE DETAIL LISTING - ONE PAYROLL REQUEST PER
044700* LINE OF MPREQ01, YEAR AND MONTH ON THE REQUEST ARE NOT USED
044800* HERE, ONLY THE EMPLOYEE NUMBER.
044900*
045000     READ     MP-REQUEST-FILE
045100         AT END
045200              MOVE    "Y" TO WS-EOF-REQ
045300              GO TO   AA020-EXIT
045400     END-READ.
045500     MOVE     REQ-EMP-NO TO WS-CUR-REQ-EMP-NO.
045600     MOVE     "N" TO WS-EMP-FOUND-SW.
045700     PERFORM  BB011-FIND-EMPLOYEE THRU BB011-EXIT
045800              VARYING WS-EMP-SUB FROM 1 BY 1
045900              UNTIL WS-EMP-SUB > WS-EMP-COUNT.
046000     IF       WS-EMP-FOUND-SW NOT = "Y"
046100              DISPLAY PY106 WS-CUR-REQ-EMP-NO
046200              GO TO  AA020-EXIT
046300     END-IF.
046400     PERFORM  BB010-DETAIL-ONE-EMPLOYEE THRU BB010-EXIT.
046500 AA020-EXIT.
046600     EXIT.
046700*
046800 BB000-LIST-ALL-EMPLOYEES SECTION.
046900******************************************************************
047000*
047100* COLUMNAR LISTING OF EVERY EMPLOYEE ON THE MASTER, ONE LINE PER
047200* EMPLOYEE, WRITTEN BEFORE ANY DETAIL REQUESTS ARE PROCESSED.
047300*
047400     MOVE     ZERO TO WS-REC-CNT.
047500     INITIATE MP-EMP-LIST-REPORT.
047600     PERFORM  CC010-LIST-ONE-EMPLOYEE THRU CC010-EXIT
047700              VARYING WS-EMP-SUB FROM 1 BY 1
047800              UNTIL WS-EMP-SUB > WS-EMP-COUNT.
047900     TERMINATE MP-EMP-LIST-REPORT.
048000 BB000-EXIT.
048100     EXIT.
048200*
048300 CC010-LIST-ONE-EMPLOYEE.
048400     PERFORM  ZZ090-LOAD-CURRENT-EMP THRU ZZ090-EXIT.
048500     ADD      1 TO WS-REC-CNT.
048600     GENERATE MP-EMP-LIST-DETAIL.
048700 CC010-EXIT.
048800     EXIT.
048900*
049000 BB010-DETAIL-ONE-EMPLOYEE SECTION.
049100******************************************************************
049200*
049300* FULL LABELLED DETAIL BLOCK, ALL 19 MASTER FIELDS, FOR ONE
049400* EMPLOYEE MATCHED FROM THE REQUEST FILE.
049500*
049600     ADD      1 TO WS-DET-CNT.
049700     INITIATE MP-EMP-DETAIL-REPORT.
049800     GENERATE MP-EMP-DETAIL-GROUP.
049900     TERMINATE MP-EMP-DETAIL-REPORT.
050000 BB010-EXIT.
050100     EXIT.
050200*
050300 BB011-FIND-EMPLOYEE.
050400     IF       WS-EMPT-NO (WS-EMP-SUB) = WS-CUR-REQ-EMP-NO
050500              MOVE   "Y" TO WS-EMP-FOUND-SW
050600              PERFORM ZZ090-LOAD-CURRENT-EMP THRU ZZ090-EXIT
050700              MOVE   WS-EMP-COUNT TO WS-EMP-SUB
050800     END-IF.
050900 BB011-EXIT.
051000     EXIT.
051100*
051200 ZZ090-LOAD-CURRENT-EMP SECTION.
051300******************************************************************
051400*
051500* MOVES ONE TABLE ENTRY TO THE UNSUBSCRIPTED WORKING COPY SO THE
051600* REPORT SECTION NEVER SOURCES A SUBSCRIPTED ITEM.
051700*
051800     MOVE     WS-EMPT-NO (WS-EMP-SUB)         TO WS-CUR-EMP-NO.
051900     MOVE     WS-EMPT-LAST-NAME (WS-EMP-SUB)  TO WS-CUR-LAST-NAME.
052000     MOVE     WS-EMPT-FIRST-NAME (WS-EMP-SUB) TO
052100              WS-CUR-FIRST-NAME.
052200     MOVE     WS-EMPT-BIRTH-DATE (WS-EMP-SUB) TO
052300              WS-CUR-BIRTH-DATE.
052400     MOVE     WS-EMPT-ADDRESS (WS-EMP-SUB)    TO WS-CUR-ADDRESS.
052500     MOVE     WS-EMPT-PHONE (WS-EMP-SUB)      TO WS-CUR-PHONE.
052600     MOVE     WS-EMPT-SSS-NO (WS-EMP-SUB)     TO WS-CUR-SSS-NO.
052700     MOVE     WS-EMPT-PHILH-NO (WS-EMP-SUB)   TO WS-CUR-PHILH-NO.
052800     MOVE     WS-EMPT-TIN-NO (WS-EMP-SUB)     TO WS-CUR-TIN-NO.
052900     MOVE     WS-EMPT-PAGIBIG-NO (WS-EMP-SUB) TO
053000              WS-CUR-PAGIBIG-NO.
053100     MOVE     WS-EMPT-STATUS (WS-EMP-SUB)     TO WS-CUR-STATUS.
053200     MOVE     WS-EMPT-POSITION (WS-EMP-SUB)   TO WS-CUR-POSITION.
053300     MOVE     WS-EMPT-SUPERVISOR (WS-EMP-SUB) TO
053400              WS-CUR-SUPERVISOR.
053500     MOVE     WS-EMPT-BASIC-SALARY (WS-EMP-SUB) TO
053600              WS-CUR-BASIC-SALARY.
053700     MOVE     WS-EMPT-RICE-SUBSIDY (WS-EMP-SUB) TO
053800              WS-CUR-RICE-SUBSIDY.
053900     MOVE     WS-EMPT-PHONE-ALLOW (WS-EMP-SUB) TO
054000              WS-CUR-PHONE-ALLOW.
054100     MOVE     WS-EMPT-CLOTHING-ALLOW (WS-EMP-SUB) TO
054200              WS-CUR-CLOTHING-ALLOW.
054300     MOVE     WS-EMPT-SEMI-MONTHLY (WS-EMP-SUB) TO
054400              WS-CUR-SEMI-MONTHLY.
054500     MOVE     WS-EMPT-HOURLY-RATE (WS-EMP-SUB) TO
054600              WS-CUR-HOURLY-RATE.
054700 ZZ090-EXIT.
054800     EXIT.
054900*
