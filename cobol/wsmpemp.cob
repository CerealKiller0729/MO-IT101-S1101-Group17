000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR EMPLOYEE          *
000400*       MASTER FILE - MOTORPH PAYROLL      *
000500*     USES EMP-NO AS KEY                   *
000600*******************************************
000700*  FILE SIZE 300 BYTES.
000800*
000900* 11/15/87 VBC - CREATED.
001000* 04/22/91 VBC - ADDRESS SPLIT OUT OF NAME BLOCK, PHONE WIDENED.
001100* 09/03/98 MJS - Y2K: BIRTH/HIRE DATES CONFIRMED AS CCYY ALREADY, NO CHG.
001200* 06/12/07 VBC - ADDED SSS/PHILHEALTH/PAG-IBIG/TIN NUMBER FIELDS FOR
001300*                STATUTORY REPORTING, POSITION AND SUPERVISOR ADDED.
001400* 14/02/24 MJS - RICE, PHONE AND CLOTHING ALLOWANCE FIELDS ADDED PER
001500*                MOTORPH COMP & BENEFITS REQUEST CB-24-009.
001600 01  MP-EMPLOYEE-RECORD.
001700*    EMPLOYEE NUMBER, 5 DIGITS, NO CHECK DIGIT.
001800     03  EMP-NO                PIC X(5).
001900     03  EMP-LAST-NAME         PIC X(20).
002000     03  EMP-FIRST-NAME        PIC X(20).
002100*    BIRTH DATE HELD AS MM/DD/YYYY, BROKEN OUT BELOW FOR EDITS.
002200     03  EMP-BIRTH-DATE        PIC X(10).
002300     03  EMP-BIRTH-DATE-X REDEFINES EMP-BIRTH-DATE.
002400         05  EMP-BIRTH-MONTH   PIC XX.
002500         05  FILLER            PIC X.
002600         05  EMP-BIRTH-DAY     PIC XX.
002700         05  FILLER            PIC X.
002800         05  EMP-BIRTH-YEAR    PIC X(4).
002900     03  EMP-ADDRESS           PIC X(50).
003000     03  EMP-PHONE-NO          PIC X(15).
003100     03  EMP-SSS-NO            PIC X(12).
003200     03  EMP-PHILH-NO          PIC X(12).
003300     03  EMP-TIN-NO            PIC X(15).
003400     03  EMP-PAGIBIG-NO        PIC X(12).
003500*    REGULAR OR PROBATIONARY.
003600     03  EMP-STATUS            PIC X(12).
003700         88  EMP-STATUS-REGULAR     VALUE "REGULAR     ".
003800         88  EMP-STATUS-PROBATION   VALUE "PROBATIONARY".
003900     03  EMP-POSITION          PIC X(30).
004000     03  EMP-SUPERVISOR        PIC X(30).
004100*    MONTHLY FIGURES, PESOS, TWO DECIMALS.
004200     03  EMP-BASIC-SALARY      PIC 9(7)V99.
004300     03  EMP-RICE-SUBSIDY      PIC 9(5)V99.
004400     03  EMP-PHONE-ALLOW       PIC 9(5)V99.
004500     03  EMP-CLOTHING-ALLOW    PIC 9(5)V99.
004600     03  EMP-SEMI-MONTHLY      PIC 9(7)V99.
004700     03  EMP-HOURLY-RATE       PIC 9(4)V99.
004800     03  FILLER                PIC X(12).
004900*
